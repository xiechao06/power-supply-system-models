000100******************************************************************
000200* PSSSWST.cpy
000300* SWITCH-STATE record - one truth-table override for one run.
000400* Carried by the optional SWITCH-STATE-FILE into the forest
000500* generator (PSSMRUN).
000600*
000700* 1999-02-11  RKH  PS-1142  first cut.
000800******************************************************************
000900 01  PSW-SWITCH-STATE-REC.
001000     05  PSW-SWITCH-NAME         PIC X(30).
001100     05  PSW-SWITCH-CLOSED       PIC X(01).
001200         88  PSW-CLOSED               VALUE 'C'.
001300         88  PSW-OPEN                 VALUE 'O'.
001400     05  FILLER                  PIC X(05) VALUE SPACES.
