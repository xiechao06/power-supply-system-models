000100******************************************************************
000200* PROGRAM-ID. PSSMLSTE
000300* AUTHOR.     A. VILLANUEVA-BRANT
000400* INSTALLATION. SYSTEMS ENGINEERING / POWER CONTROLS GROUP
000500* DATE-WRITTEN. 06/19/89
000600* DATE-COMPILED.
000700* SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY
000800*
000900* Purpose: STANDALONE UTILITY - REVALIDATES THE WIRING DECK
001000*        (EDGE-FILE) AGAINST THE DEVICE DECK (DEVICE-FILE)
001100*        WITHOUT WALKING ANY TREE.  EVERY EDGE THAT NAMES TWO
001200*        KNOWN, IN-RANGE PORTS AND IS NOT ALREADY ON FILE IS
001300*        COPIED UNCHANGED TO EDGE-AUDIT-FILE; EVERY OTHER EDGE IS
001400*        WRITTEN TO ERROR-FILE.  LETS THE WIRING DESK PROOFREAD
001500*        A WIRING DECK BEFORE HANDING IT TO PSSMRUN.
001600* Tectonics: cobc
001700*
001800* CHANGE LOG
001900*   06/19/89  AVB  PS-0513  FIRST CUT.
002000*   07/09/04  LTM  PS-1388  ALIGNED DUPLICATE-EDGE / INVALID-PORT
002100*                           CHECKS WITH THE ONES IN PSSMRUN P420
002200*                           SO THE TWO PROGRAMS NEVER DISAGREE.
002300*   09/05/06  AVB  PS-1421  NO OP CHANGE - COMMENT CLEANUP AND
002400*                           COLUMN ALIGNMENT ONLY.
002500*   02/14/07  LTM  PS-1431  EDGE-AUDIT-FILE RECORD WIDENED TO
002600*                           MATCH THE FULL 84-BYTE EDGE-FILE
002700*                           LAYOUT AFTER A FIELD-WIDTH MISMATCH
002800*                           TURNED UP DURING A DESK AUDIT.
002900*   11/12/08  RKH  PS-1456  ACCEPT/REJECT COUNTS AT P999 NOW
003000*                           LABELLED TO MATCH THE OPERATOR LOG
003100*                           FORMAT USED BY PSSMLSTD AND PSSMDRV.
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  PSSMLSTE.
003500 AUTHOR.      A. VILLANUEVA-BRANT.
003600 INSTALLATION. SYSTEMS ENGINEERING / POWER CONTROLS GROUP.
003700 DATE-WRITTEN. 06/19/89.
003800 DATE-COMPILED.
003900 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS PORT-INDEX-DIGIT IS '0' THRU '1'.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT DEVICE-FILE ASSIGN TO "DEVICEIN"
005000         ORGANISATION     IS LINE SEQUENTIAL
005100         ACCESS MODE      IS SEQUENTIAL
005200         FILE STATUS      IS WS-FS-01.
005300     SELECT EDGE-FILE ASSIGN TO "EDGEIN"
005400         ORGANISATION     IS LINE SEQUENTIAL
005500         ACCESS MODE      IS SEQUENTIAL
005600         FILE STATUS      IS WS-FS-02.
005700     SELECT EDGE-AUDIT-FILE ASSIGN TO "EDGEAUD"
005800         ORGANISATION     IS LINE SEQUENTIAL
005900         ACCESS MODE      IS SEQUENTIAL
006000         FILE STATUS      IS WS-FS-03.
006100     SELECT ERROR-FILE ASSIGN TO "ERROUT"
006200         ORGANISATION     IS LINE SEQUENTIAL
006300         ACCESS MODE      IS SEQUENTIAL
006400         FILE STATUS      IS WS-FS-04.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  DEVICE-FILE.
006900     COPY PSSDEVC.
007000 FD  EDGE-FILE.
007100     COPY PSSEDGE.
007200*   EDGE-AUDIT-FILE HAS NO COPYBOOK OF ITS OWN - THE RECORD
007300*   BELOW IS JUST THE FULL EDGE-FILE WIDTH, SINCE THE AUDIT ROW
007400 FD  EDGE-AUDIT-FILE.
007500 01  PSA-EDGE-AUDIT-REC          PIC X(84).
007600 FD  ERROR-FILE.
007700     COPY PSSERRC.
007800
007900 WORKING-STORAGE SECTION.
008000*   ONE DEVICE-DECK LINE, READ RAW AND THEN WORKED ON VIA THE
008100 01  WS-DEVICE-REGISTER           PIC X(45) VALUE SPACES.
008200 01  FILLER REDEFINES WS-DEVICE-REGISTER.
008300     05  WS-DEV-REG-NAME          PIC X(30).
008400     05  WS-DEV-REG-TYPE          PIC X(10).
008500     05  WS-DEV-REG-SWITCH-STATE  PIC X(01).
008600     05  FILLER                   PIC X(04).
008700
008800*   ONE WIRING-DECK LINE, READ RAW AND THEN WORKED ON VIA THE
008900 01  WS-EDGE-REGISTER             PIC X(84) VALUE SPACES.
009000 01  FILLER REDEFINES WS-EDGE-REGISTER.
009100     05  WS-EDG-REG-FROM-NAME     PIC X(30).
009200     05  WS-EDG-REG-FROM-IDX      PIC 9(01).
009300     05  WS-EDG-REG-TO-NAME       PIC X(30).
009400     05  WS-EDG-REG-TO-IDX        PIC 9(01).
009500     05  WS-EDG-REG-EXTRAS        PIC X(20).
009600     05  FILLER                   PIC X(02).
009700
009800*   IN-MEMORY DEVICE TABLE, SAME SHAPE PSSMRUN BUILDS - KEPT
009900 01  WS-DEVICE-TABLE.
010000     05  WS-DEVICE-COUNT          PIC 9(04) COMP VALUE ZERO.
010100     05  WS-DEVICE-ROW OCCURS 200 TIMES.
010200         10  WS-DEV-NAME              PIC X(30).
010300         10  WS-DEV-TYPE              PIC X(10).
010400         10  WS-DEV-NUM-PORTS         PIC 9(01) COMP.
010500         10  WS-DEV-FIRST-PORT-IDX    PIC 9(04) COMP.
010600*       FIRST-PORT-IDX POINTS INTO WS-PORT-TABLE AT THIS
010700*       DEVICE'S FIRST PORT ROW - ITS OTHER PORTS, IF ANY,
010800*       FOLLOW IT CONTIGUOUSLY.
010900
011000*   IN-MEMORY PORT TABLE, SAME SHAPE PSSMRUN BUILDS - A PORT'S
011100 01  WS-PORT-TABLE.
011200     05  WS-PORT-COUNT            PIC 9(04) COMP VALUE ZERO.
011300     05  WS-PORT-ROW OCCURS 400 TIMES.
011400         10  WS-PORT-DEV-IDX          PIC 9(04) COMP.
011500         10  WS-PORT-INDEX-NO         PIC 9(01) COMP.
011600         10  WS-PORT-ADJ-COUNT        PIC 9(02) COMP.
011700         10  WS-PORT-ADJ-ROW OCCURS 10 TIMES.
011800             15  WS-ADJ-PORT-IDX          PIC 9(04) COMP.
011900*       UP TO 10 NEIGHBOUR PORTS PER PORT - FAR MORE THAN ANY
012000*       REAL WIRING DECK NEEDS, BUT CHEAP INSURANCE AGAINST A
012100*       MESSY TEST DECK WITH REPEATED EDGES NOT YET CAUGHT.
012200
012300*   TABLE SUBSCRIPTS AND SEARCH HELPERS - ALL COMP, NONE OF
012400 77  WS-DEV-IDX                   PIC 9(04) COMP VALUE ZERO.
012500 77  WS-PORT-SUB                  PIC 9(01) COMP VALUE ZERO.
012600 77  WS-ADJ-SUB                   PIC 9(02) COMP VALUE ZERO.
012700 77  WS-SRCH-SUB                  PIC 9(04) COMP VALUE ZERO.
012800 77  WS-TEMP-SUB                  PIC 9(04) COMP VALUE ZERO.
012900 77  WS-EDG-FROM-PORT-IDX         PIC 9(04) COMP VALUE ZERO.
013000 77  WS-EDG-TO-PORT-IDX           PIC 9(04) COMP VALUE ZERO.
013100
013200*   FOUND/NOT-FOUND SWITCH SHARED BY P910/P912/P920.
013300 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
013400*   88-LEVELS GIVE THE IF-TESTS BELOW READABLE NAMES INSTEAD
013500*   OF BARE 'Y'/'N' LITERAL COMPARES.
013600     88  WS-FOUND                     VALUE 'Y'.
013700     88  WS-NOT-FOUND                 VALUE 'N'.
013800 77  WS-FOUND-DEV-IDX             PIC 9(04) COMP VALUE ZERO.
013900 77  WS-FOUND-PORT-IDX            PIC 9(04) COMP VALUE ZERO.
014000 77  WS-SEARCH-NAME                PIC X(30) VALUE SPACES.
014100 77  WS-SEARCH-PORT-NO             PIC 9(01) VALUE ZERO.
014200 77  WS-PORT-ID-TEXT               PIC X(32) VALUE SPACES.
014300 77  WS-PORT-ID-TEXT-2             PIC X(32) VALUE SPACES.
014400
014500*   END-OF-FILE AND ABORT SWITCHES.
014600 77  WS-EOF-DEV-SW                PIC X(01) VALUE 'N'.
014700     88  WS-EOF-DEV                   VALUE 'Y'.
014800 77  WS-EOF-EDG-SW                PIC X(01) VALUE 'N'.
014900     88  WS-EOF-EDG                   VALUE 'Y'.
015000 77  WS-ABORT-SW                  PIC X(01) VALUE 'N'.
015100     88  WS-ABORT-RUN                 VALUE 'Y'.
015200
015300*   ACCEPT/REJECT RUN TOTALS FOR THE P999 OPERATOR-LOG LINE.
015400 77  WS-ACCEPT-COUNT               PIC 9(04) COMP VALUE ZERO.
015500 77  WS-REJECT-COUNT               PIC 9(04) COMP VALUE ZERO.
015600
015700*   ONE FILE-STATUS FIELD PER SELECT, SAME HOUSE PATTERN AS
015800 77  WS-FS-01                     PIC 9(02) VALUE ZERO.
015900     88  FS-OK                        VALUE 0.
016000 77  WS-FS-02                     PIC 9(02) VALUE ZERO.
016100     88  FS-OK                        VALUE 0.
016200 77  WS-FS-03                     PIC 9(02) VALUE ZERO.
016300     88  FS-OK                        VALUE 0.
016400 77  WS-FS-04                     PIC 9(02) VALUE ZERO.
016500     88  FS-OK                        VALUE 0.
016600
016700*----------------------------------------------------------------*
016800*   MAIN-PROCEDURE - LOAD THE DEVICE DECK, THEN REVALIDATE EVERY  *
016900*   WIRING-DECK ROW AGAINST IT.  NO TREE IS EVER WALKED HERE -    *
017000*   THAT IS PSSMRUN'S JOB, NOT THIS UTILITY'S.                    *
017100*----------------------------------------------------------------*
017200 PROCEDURE DIVISION.
017300 MAIN-PROCEDURE.
017400     DISPLAY 'PSSMLSTE - WIRING DECK VALIDATOR'
017500*    STEP 1 - CLEAR COUNTERS AND SWITCHES.
017600     PERFORM P100-START THRU P100-END.
017700*    STEP 2 - OPEN ALL FOUR FILES, ABORT IF EITHER INPUT IS MISSING.
017800     PERFORM P200-START THRU P200-END.
017900*    STEP 3 - LOAD THE DEVICE/PORT TABLE, SKIPPED IF THE OPEN
018000*    ABORTED IN STEP 2.
018100     IF WS-ABORT-SW = 'N'
018200         PERFORM P300-START THRU P300-END
018300     END-IF.
018400*    STEP 4 - REVALIDATE EVERY EDGE, SAME GUARD AS STEP 3.
018500     IF WS-ABORT-SW = 'N'
018600         PERFORM P400-START THRU P400-END
018700     END-IF.
018800*    STEP 5 - REPORT THE ACCEPT/REJECT TALLY AND CLOSE OUT.  THIS
018900*    RUNS EVEN IF STEP 2 ABORTED, SO THE OPERATOR LOG ALWAYS GETS
019000*    A FINAL LINE.
019100     PERFORM P999-EXIT.
019200
019300*----------------------------------------------------------------*
019400*   P100 - INITIALIZER.  ZEROES THE DEVICE/PORT/ACCEPT/REJECT     *
019500*   COUNTERS AND DROPS BOTH EOF SWITCHES AND THE ABORT SWITCH     *
019600*   BACK TO 'N' SO A RERUN IN THE SAME STEP STARTS CLEAN - THIS   *
019700*   JOB STEP CAN BE RESUBMITTED WITHOUT A FRESH LOAD MODULE.      *
019800*----------------------------------------------------------------*
019900 P100-START.
020000*    DEVICE TABLE COUNT BACK TO EMPTY.
020100     MOVE ZERO TO WS-DEVICE-COUNT
020200*    PORT TABLE COUNT BACK TO EMPTY.
020300     MOVE ZERO TO WS-PORT-COUNT
020400*    RUN TOTALS BACK TO ZERO - THESE FEED THE P999 OPERATOR-LOG
020500*    LINE, NOT JUST A WORKING COUNTER.
020600     MOVE ZERO TO WS-ACCEPT-COUNT
020700     MOVE ZERO TO WS-REJECT-COUNT
020800*    DEVICE-FILE END-OF-FILE SWITCH BACK TO "NOT YET".
020900     MOVE 'N'  TO WS-EOF-DEV-SW
021000*    EDGE-FILE END-OF-FILE SWITCH BACK TO "NOT YET".
021100     MOVE 'N'  TO WS-EOF-EDG-SW
021200*    ABORT SWITCH BACK TO "NO ABORT SEEN".
021300     MOVE 'N'  TO WS-ABORT-SW
021400     .
021500 P100-END.
021600     EXIT.
021700*    CONTROL RETURNS TO MAIN-PROCEDURE, WHICH NEXT OPENS THE
021800*    FOUR FILES IN P200.
021900
022000*----------------------------------------------------------------*
022100*   P200 - OPEN ALL FOUR FILES.  DEVICE-FILE AND EDGE-FILE ARE    *
022200*   REQUIRED INPUTS; A MISSING ONE IS A QUIT, NOT A BUSINESS-RULE *
022300*   ERROR, SO NOTHING GOES TO ERROR-FILE FOR IT.  EDGE-AUDIT-FILE *
022400*   AND ERROR-FILE ARE OUTPUTS AND ALWAYS OPEN CLEAN.             *
022500*----------------------------------------------------------------*
022600 P200-START.
022700*    REQUIRED INPUT NUMBER ONE.
022800     OPEN INPUT DEVICE-FILE
022900     IF WS-FS-01 NOT = ZERO
023000*        NO DEVICE DECK - NOTHING DOWNSTREAM CAN RUN WITHOUT IT.
023100         DISPLAY 'PSSMLSTE - CANNOT OPEN DEVICE-FILE, FS='
023200                 WS-FS-01
023300*        TRIP THE ABORT SWITCH SO MAIN-PROCEDURE SKIPS STEPS 3-4.
023400         MOVE 'Y' TO WS-ABORT-SW
023500*        FALL STRAIGHT THROUGH TO P999 WITHOUT TRYING EDGE-FILE.
023600         GO TO P200-END
023700     END-IF
023800*    REQUIRED INPUT NUMBER TWO.
023900     OPEN INPUT EDGE-FILE
024000     IF WS-FS-02 NOT = ZERO
024100*        SAME TREATMENT AS A MISSING DEVICE-FILE ABOVE.
024200         DISPLAY 'PSSMLSTE - CANNOT OPEN EDGE-FILE, FS='
024300                 WS-FS-02
024400         MOVE 'Y' TO WS-ABORT-SW
024500         GO TO P200-END
024600     END-IF
024700*    BOTH OUTPUTS - NO FILE-STATUS CHECK NEEDED, AN OUTPUT OPEN
024800*    FAILURE ON THIS SHOP'S VOLUMES MEANS A JCL PROBLEM, NOT A
024900*    BUSINESS CONDITION THIS PROGRAM CAN SENSIBLY REACT TO.
025000     OPEN OUTPUT EDGE-AUDIT-FILE
025100     OPEN OUTPUT ERROR-FILE
025200     .
025300 P200-END.
025400     EXIT.
025500*    IF BOTH REQUIRED INPUTS OPENED CLEAN, WS-ABORT-SW IS STILL
025600*    'N' AND MAIN-PROCEDURE WILL GO ON TO LOAD THE DEVICE TABLE.
025700
025800*----------------------------------------------------------------*
025900*   P300 - LOAD THE DEVICE DECK INTO THE SAME DEVICE/PORT TABLE   *
026000*   SHAPE PSSMRUN BUILDS, SO THE EDGE REVALIDATION BELOW LOOKS    *
026100*   UP PORTS EXACTLY THE SAME WAY THE REAL RUN WILL.              *
026200*----------------------------------------------------------------*
026300 P300-START.
026400*    ONE P310 PER DEVICE-DECK RECORD UNTIL END OF FILE.
026500     PERFORM P310-START THRU P310-END
026600         UNTIL WS-EOF-DEV-SW = 'Y'
026700     .
026800 P300-END.
026900     EXIT.
027000*    WS-DEVICE-TABLE AND WS-PORT-TABLE ARE NOW FULLY BUILT -
027100*    EVERYTHING P400 NEEDS TO RESOLVE AN EDGE IS IN PLACE.
027200
027300*   READ ONE DEVICE RECORD, HAND GOOD ONES TO P320.  THIS UTILITY
027400*   HAS NO BAD-FILE-STATUS BRANCH HERE THE WAY PSSMLSTD DOES -
027500*   A LINE-SEQUENTIAL READ PAST A CLEAN OPEN ALMOST NEVER FAILS
027600*   OUTSIDE OF AT-END, AND THE RISK IS ACCEPTED BY THIS SHOP.
027700*   ONE READ PER CALL - THE UNTIL TEST LIVES IN P300, NOT HERE.
027800 P310-START.
027900     READ DEVICE-FILE INTO WS-DEVICE-REGISTER
028000         AT END
028100             MOVE 'Y' TO WS-EOF-DEV-SW
028200         NOT AT END
028300             PERFORM P320-START THRU P320-END
028400     END-READ
028500     .
028600 P310-END.
028700     EXIT.
028800
028900*   REJECT A REPEATED DEVICE NAME (DUPLICATE-DEVICE), ELSE FILE
029000*   THE DEVICE ROW AND MATERIALISE ITS PORTS.  UNLIKE PSSMRUN'S
029100*   OWN P320, THIS UTILITY DOES NOT TRACK OR DISPLAY SWITCH STATE
029200*   - IT ONLY CARES WHETHER EDGES RESOLVE TO REAL PORTS.
029300*   DEVICE ROW GOES INTO THE TABLE EXACTLY AS READ - NO FIELD
029400*   OF IT IS REFORMATTED, ONLY VALIDATED AND COPIED.
029500 P320-START.
029600*    DUPLICATE-NAME CHECK FIRST, BEFORE THE ROW IS EVER FILED.
029700     MOVE WS-DEV-REG-NAME TO WS-SEARCH-NAME
029800     PERFORM P910-FIND-DEVICE-START THRU P910-FIND-DEVICE-END
029900     IF WS-FOUND-SW = 'Y'
030000         MOVE 'DUPLICATE-DEVICE'  TO PSX-ERROR-CODE
030100         MOVE WS-DEV-REG-NAME     TO PSX-ERROR-DETAIL-1
030200         MOVE SPACES              TO PSX-ERROR-DETAIL-2
030300         WRITE PSX-ERROR-REC
030400         GO TO P320-END
030500     END-IF
030600*    CLEAN NAME - FILE THE DEVICE ROW.
030700     ADD 1 TO WS-DEVICE-COUNT
030800*    NEXT FREE DEVICE-TABLE SLOT IS THE NEW COUNT ITSELF.
030900     MOVE WS-DEVICE-COUNT TO WS-DEV-IDX
031000*    CARRY THE NAME STRAIGHT ACROSS FROM THE INPUT REGISTER.
031100     MOVE WS-DEV-REG-NAME TO WS-DEV-NAME (WS-DEV-IDX)
031200*    CARRY THE DEVICE TYPE ACROSS THE SAME WAY.
031300     MOVE WS-DEV-REG-TYPE TO WS-DEV-TYPE (WS-DEV-IDX)
031400*    SAME 1-OR-2-PORT RULE AS PSSMRUN P325 AND PSSMLSTD P325 - SEE
031500*    THAT PARAGRAPH'S COMMENT FOR WHY THE TYPES SPLIT THAT WAY.
031600     PERFORM P325-PORT-COUNT-START THRU P325-PORT-COUNT-END
031700*    RECORD WHERE THIS DEVICE'S PORTS START IN THE PORT TABLE
031800*    BEFORE ANY OF THEM ARE ACTUALLY LAID DOWN BY P330.
031900     MOVE WS-PORT-COUNT TO WS-TEMP-SUB
032000*    THE FIRST NEW PORT WILL LAND ONE PAST THE CURRENT HIGH-WATER
032100*    MARK OF THE PORT TABLE.
032200     ADD 1 TO WS-TEMP-SUB
032300     MOVE WS-TEMP-SUB TO WS-DEV-FIRST-PORT-IDX (WS-DEV-IDX)
032400*    MATERIALISE WS-DEV-NUM-PORTS (WS-DEV-IDX) PORT ROWS, PORT
032500*    NUMBERS STARTING AT ZERO LIKE EDGE-FILE'S OWN CONVENTION.
032600     PERFORM P330-MAKE-PORT-START THRU P330-MAKE-PORT-END
032700         VARYING WS-PORT-SUB FROM 0 BY 1
032800         UNTIL WS-PORT-SUB >= WS-DEV-NUM-PORTS (WS-DEV-IDX)
032900     .
033000 P320-END.
033100     EXIT.
033200*    CONTROL RETURNS TO P310 FOR THE NEXT DEVICE-DECK LINE, OR
033300*    TO P300 IF THIS WAS THE LAST ONE.
033400
033500*   ONE PORT FOR A POWER SUPPLY, A BUS OR A LOAD; TWO FOR A
033600*   SWITCH, A DIODE OR A DC-DC CONVERTER - MUST TRACK PSSMRUN'S
033700*   OWN RULE EXACTLY OR A PORT INDEX THIS UTILITY CALLS VALID
033800*   COULD STILL BLOW UP WHEN THE REAL RUN SEES IT.
033900 P325-PORT-COUNT-START.
034000*    SINGLE-PORT DEVICE TYPES FIRST.
034100     IF WS-DEV-TYPE (WS-DEV-IDX) = 'POWERSUPPLY'
034200         MOVE 1 TO WS-DEV-NUM-PORTS (WS-DEV-IDX)
034300     ELSE
034400       IF WS-DEV-TYPE (WS-DEV-IDX) = 'BUS'
034500           MOVE 1 TO WS-DEV-NUM-PORTS (WS-DEV-IDX)
034600       ELSE
034700         IF WS-DEV-TYPE (WS-DEV-IDX) = 'LOAD'
034800             MOVE 1 TO WS-DEV-NUM-PORTS (WS-DEV-IDX)
034900         ELSE
035000*            EVERYTHING ELSE (SWITCH, DIODE, DCDC) IS TWO-PORT.
035100             MOVE 2 TO WS-DEV-NUM-PORTS (WS-DEV-IDX)
035200         END-IF
035300       END-IF
035400     END-IF
035500     .
035600 P325-PORT-COUNT-END.
035700     EXIT.
035800*    WS-DEV-NUM-PORTS (WS-DEV-IDX) IS NOW SET - P320'S VARYING
035900*    LOOP BELOW USES IT TO KNOW HOW MANY TIMES TO CALL P330.
036000
036100*   LAY DOWN ONE PORT ROW FOR THE CURRENT DEVICE.  WS-PORT-ADJ-COUNT
036200*   STARTS AT ZERO - THE ADJACENCY LIST IS GROWN LATER BY P420 AS
036300*   EACH EDGE-FILE ROW IS REVALIDATED.
036400 P330-MAKE-PORT-START.
036500*    NEXT FREE PORT-TABLE SLOT.
036600     ADD 1 TO WS-PORT-COUNT
036700     MOVE WS-PORT-COUNT TO WS-TEMP-SUB
036800*    BACK-POINTER TO THE OWNING DEVICE ROW.
036900     MOVE WS-DEV-IDX  TO WS-PORT-DEV-IDX (WS-TEMP-SUB)
037000*    WHICH PORT NUMBER ON THAT DEVICE THIS ROW IS.
037100     MOVE WS-PORT-SUB TO WS-PORT-INDEX-NO (WS-TEMP-SUB)
037200*    NO EDGES FILED AGAINST THIS PORT YET.
037300     MOVE 0           TO WS-PORT-ADJ-COUNT (WS-TEMP-SUB)
037400     .
037500 P330-MAKE-PORT-END.
037600     EXIT.
037700*    CONTROL RETURNS TO P320'S VARYING LOOP FOR THE NEXT PORT
037800*    ON THIS DEVICE, IF ANY REMAIN.
037900
038000*----------------------------------------------------------------*
038100*   P400 - REVALIDATE EACH EDGE, COPY THE GOOD ONES TO THE AUDIT  *
038200*   FILE, LOG THE REST TO ERROR-FILE.  NOTHING HERE TOUCHES A     *
038300*   SWITCH-STATE-FILE OR A FOREST - THIS PARAGRAPH RANGE EXISTS   *
038400*   SOLELY TO CATCH A BAD WIRING DECK BEFORE PSSMRUN SEES IT.     *
038500*----------------------------------------------------------------*
038600*   EDGE-FILE IS READ FROM THE TOP AGAIN HERE, SEPARATELY FROM
038700*   THE DEVICE-FILE PASS ABOVE - THE TWO FILES ARE NEVER READ
038800*   IN LOCKSTEP.
038900 P400-START.
039000*    ONE P410 PER WIRING-DECK RECORD UNTIL END OF FILE.
039100     PERFORM P410-START THRU P410-END
039200         UNTIL WS-EOF-EDG-SW = 'Y'
039300     .
039400 P400-END.
039500     EXIT.
039600*    EVERY EDGE-FILE ROW HAS NOW EITHER BEEN AUDITED OR
039700*    REJECTED - CONTROL RETURNS TO MAIN-PROCEDURE FOR STEP 5.
039800
039900*   READ ONE EDGE RECORD, HAND GOOD ONES TO P420.
040000*   ONE READ PER CALL - THE UNTIL TEST LIVES IN P400, NOT HERE.
040100 P410-START.
040200     READ EDGE-FILE INTO WS-EDGE-REGISTER
040300         AT END
040400             MOVE 'Y' TO WS-EOF-EDG-SW
040500         NOT AT END
040600             PERFORM P420-START THRU P420-END
040700     END-READ
040800     .
040900 P410-END.
041000     EXIT.
041100*    CONTROL RETURNS TO P400 FOR THE NEXT WIRING-DECK LINE, OR
041200*    TO MAIN-PROCEDURE IF THIS WAS THE LAST ONE.
041300
041400*   VALIDATE BOTH ENDPOINTS (INVALID-PORT IF EITHER DOESN'T RESOLVE),
041500*   REJECT A REPEATED FROM/TO PAIR (DUPLICATE-EDGE), ELSE FILE THE
041600*   EDGE ON BOTH PORTS' ADJACENCY LISTS AND ECHO THE RAW REGISTER
041700*   UNCHANGED TO EDGE-AUDIT-FILE.  KEPT IN STEP WITH PSSMRUN'S OWN
041800*   P420 SO THE TWO PROGRAMS NEVER DISAGREE ON WHAT A GOOD EDGE IS.
041900 P420-START.
042000*    RESOLVE THE FROM-END PORT.  WS-SEARCH-NAME/WS-SEARCH-PORT-NO
042100*    ARE THE COMMON SEARCH ARGUMENTS SHARED WITH P920 AND P910.
042200     MOVE WS-EDG-REG-FROM-NAME TO WS-SEARCH-NAME
042300     MOVE WS-EDG-REG-FROM-IDX  TO WS-SEARCH-PORT-NO
042400     PERFORM P920-FIND-PORT-START THRU P920-FIND-PORT-END
042500     IF WS-FOUND-SW = 'N'
042600*        EITHER THE DEVICE DOESN'T EXIST OR THE PORT NUMBER IS
042700*        OUT OF RANGE FOR IT - BOTH ARE INVALID-PORT.
042800         PERFORM P930-FORMAT-PORT-ID-START THRU P930-FORMAT-PORT-ID-END
042900*        FILE THE REJECT ROW - DETAIL-2 STAYS BLANK, THERE IS NO
043000*        SECOND PORT ID INVOLVED IN A SINGLE-ENDPOINT FAILURE.
043100         MOVE 'INVALID-PORT'   TO PSX-ERROR-CODE
043200         MOVE WS-PORT-ID-TEXT  TO PSX-ERROR-DETAIL-1
043300         MOVE SPACES           TO PSX-ERROR-DETAIL-2
043400         WRITE PSX-ERROR-REC
043500         ADD 1 TO WS-REJECT-COUNT
043600*        NOTHING MORE CAN BE CHECKED ON A BAD FROM-END.
043700         GO TO P420-END
043800     END-IF
043900*    REMEMBER WHICH PORT-TABLE ROW THE FROM-END RESOLVED TO.
044000     MOVE WS-FOUND-PORT-IDX TO WS-EDG-FROM-PORT-IDX
044100
044200*    SAME CHECK, OTHER END OF THE EDGE.
044300     MOVE WS-EDG-REG-TO-NAME TO WS-SEARCH-NAME
044400     MOVE WS-EDG-REG-TO-IDX  TO WS-SEARCH-PORT-NO
044500     PERFORM P920-FIND-PORT-START THRU P920-FIND-PORT-END
044600     IF WS-FOUND-SW = 'N'
044700*        TO-END DID NOT RESOLVE EITHER - SAME INVALID-PORT LOGGING
044800*        AS THE FROM-END CHECK ABOVE.
044900         PERFORM P930-FORMAT-PORT-ID-START THRU P930-FORMAT-PORT-ID-END
045000         MOVE 'INVALID-PORT'   TO PSX-ERROR-CODE
045100         MOVE WS-PORT-ID-TEXT  TO PSX-ERROR-DETAIL-1
045200         MOVE SPACES           TO PSX-ERROR-DETAIL-2
045300         WRITE PSX-ERROR-REC
045400         ADD 1 TO WS-REJECT-COUNT
045500         GO TO P420-END
045600     END-IF
045700*    REMEMBER WHICH PORT-TABLE ROW THE TO-END RESOLVED TO.
045800     MOVE WS-FOUND-PORT-IDX TO WS-EDG-TO-PORT-IDX
045900
046000*    SCAN THE FROM-PORT'S OWN ADJACENCY LIST FOR THE TO-PORT - IF
046100*    IT IS ALREADY THERE, THIS EXACT EDGE WAS SEEN BEFORE.
046200     MOVE 'N' TO WS-FOUND-SW
046300     PERFORM P422-SCAN-ADJ-START THRU P422-SCAN-ADJ-END
046400         VARYING WS-ADJ-SUB FROM 1 BY 1
046500         UNTIL WS-ADJ-SUB > WS-PORT-ADJ-COUNT (WS-EDG-FROM-PORT-IDX)
046600            OR WS-FOUND-SW = 'Y'
046700     IF WS-FOUND-SW = 'Y'
046800*        REPEATED EDGE - FORMAT BOTH PORT IDS FOR THE ERROR
046900*        DETAIL FIELDS BEFORE WRITING THE REJECT ROW.
047000         MOVE WS-EDG-REG-FROM-NAME TO WS-SEARCH-NAME
047100         MOVE WS-EDG-REG-FROM-IDX  TO WS-SEARCH-PORT-NO
047200         PERFORM P930-FORMAT-PORT-ID-START THRU P930-FORMAT-PORT-ID-END
047300         MOVE WS-PORT-ID-TEXT TO WS-PORT-ID-TEXT-2
047400         MOVE WS-EDG-REG-TO-NAME TO WS-SEARCH-NAME
047500         MOVE WS-EDG-REG-TO-IDX  TO WS-SEARCH-PORT-NO
047600         PERFORM P930-FORMAT-PORT-ID-START THRU P930-FORMAT-PORT-ID-END
047700         MOVE 'DUPLICATE-EDGE'  TO PSX-ERROR-CODE
047800         MOVE WS-PORT-ID-TEXT-2 TO PSX-ERROR-DETAIL-1
047900         MOVE WS-PORT-ID-TEXT   TO PSX-ERROR-DETAIL-2
048000         WRITE PSX-ERROR-REC
048100         ADD 1 TO WS-REJECT-COUNT
048200         GO TO P420-END
048300     END-IF
048400
048500*    CLEAN EDGE - FILE IT SYMMETRICALLY ON BOTH PORTS' ADJACENCY
048600*    LISTS, THEN ECHO THE RAW REGISTER TO THE AUDIT FILE UNCHANGED.
048700*    FROM-PORT SIDE FIRST - GROW ITS ADJACENCY LIST BY ONE.
048800     ADD 1 TO WS-PORT-ADJ-COUNT (WS-EDG-FROM-PORT-IDX)
048900     MOVE WS-PORT-ADJ-COUNT (WS-EDG-FROM-PORT-IDX) TO WS-TEMP-SUB
049000*    FILE THE TO-PORT AS THE NEW LAST ENTRY ON THAT LIST.
049100     MOVE WS-EDG-TO-PORT-IDX
049200         TO WS-ADJ-PORT-IDX (WS-EDG-FROM-PORT-IDX WS-TEMP-SUB)
049300*    NOW THE TO-PORT SIDE - SAME GROW-BY-ONE STEP.
049400     ADD 1 TO WS-PORT-ADJ-COUNT (WS-EDG-TO-PORT-IDX)
049500     MOVE WS-PORT-ADJ-COUNT (WS-EDG-TO-PORT-IDX) TO WS-TEMP-SUB
049600*    FILE THE FROM-PORT AS THE NEW LAST ENTRY ON ITS LIST - THE
049700*    GRAPH IS UNDIRECTED, SO BOTH SIDES CARRY EACH OTHER.
049800     MOVE WS-EDG-FROM-PORT-IDX
049900         TO WS-ADJ-PORT-IDX (WS-EDG-TO-PORT-IDX WS-TEMP-SUB)
050000
050100*    AUDIT ROW IS A VERBATIM COPY OF THE INPUT REGISTER - NO
050200*    FIELD OF IT IS EVER REFORMATTED, BY DESIGN.
050300     MOVE WS-EDGE-REGISTER TO PSA-EDGE-AUDIT-REC
050400     WRITE PSA-EDGE-AUDIT-REC
050500*    ONE MORE CLEAN EDGE FOR THE P999 OPERATOR-LOG TALLY.
050600     ADD 1 TO WS-ACCEPT-COUNT
050700     .
050800 P420-END.
050900     EXIT.
051000*    CONTROL RETURNS TO P410 FOR THE NEXT EDGE-FILE RECORD.
051100
051200*   LOOK FOR WS-EDG-TO-PORT-IDX ON WS-EDG-FROM-PORT-IDX'S ADJACENCY
051300*   LIST.  A HIT MEANS THIS FROM/TO PAIR ALREADY WENT TO AUDIT.
051400*   ONE COMPARE PER CALL - THE VARYING LOOP LIVES IN P420.
051500 P422-SCAN-ADJ-START.
051600     IF WS-ADJ-PORT-IDX (WS-EDG-FROM-PORT-IDX WS-ADJ-SUB)
051700             = WS-EDG-TO-PORT-IDX
051800         MOVE 'Y' TO WS-FOUND-SW
051900     END-IF
052000     .
052100 P422-SCAN-ADJ-END.
052200     EXIT.
052300*    CONTROL RETURNS TO P420'S VARYING LOOP FOR THE NEXT
052400*    ADJACENCY ENTRY, IF NO HIT YET AND ENTRIES REMAIN.
052500
052600*----------------------------------------------------------------*
052700*   P910 - LOOK UP A DEVICE ROW BY WS-SEARCH-NAME.  SHARED BY     *
052800*   P320 (DUPLICATE CHECK) AND P920 (PORT LOOKUP).                *
052900*----------------------------------------------------------------*
053000 P910-FIND-DEVICE-START.
053100*    ASSUME NOT FOUND UNTIL P912 SAYS OTHERWISE.
053200     MOVE 'N' TO WS-FOUND-SW
053300     MOVE 0   TO WS-FOUND-DEV-IDX
053400*    SCAN SLOTS 1 THRU WS-DEVICE-COUNT, STOPPING EARLY ON A HIT.
053500     PERFORM P912-SCAN-DEVICE-START THRU P912-SCAN-DEVICE-END
053600         VARYING WS-SRCH-SUB FROM 1 BY 1
053700         UNTIL WS-SRCH-SUB > WS-DEVICE-COUNT OR WS-FOUND-SW = 'Y'
053800     .
053900 P910-FIND-DEVICE-END.
054000     EXIT.
054100*    WS-FOUND-SW AND WS-FOUND-DEV-IDX ARE NOW SET FOR WHICHEVER
054200*    PARAGRAPH PERFORMED THIS LOOKUP.
054300
054400*   ONE TABLE-SCAN STEP FOR P910 - A STRAIGHT LINEAR SCAN, NOT A
054500*   KEYED ACCESS, SINCE THE DEVICE TABLE IS BUILT FRESH EACH RUN.
054600 P912-SCAN-DEVICE-START.
054700     IF WS-DEV-NAME (WS-SRCH-SUB) = WS-SEARCH-NAME
054800         MOVE 'Y' TO WS-FOUND-SW
054900         MOVE WS-SRCH-SUB TO WS-FOUND-DEV-IDX
055000     END-IF
055100     .
055200 P912-SCAN-DEVICE-END.
055300     EXIT.
055400*    CONTROL RETURNS TO P910'S VARYING LOOP FOR THE NEXT
055500*    DEVICE-TABLE SLOT, IF NO HIT YET AND SLOTS REMAIN.
055600
055700*----------------------------------------------------------------*
055800*   P920 - LOOK UP A PORT ROW BY WS-SEARCH-NAME / WS-SEARCH-PORT- *
055900*   NO.  FAILS BOTH WHEN THE DEVICE ISN'T KNOWN AND WHEN THE PORT *
056000*   NUMBER NAMED IS OUT OF RANGE FOR A DEVICE THAT IS KNOWN.      *
056100*----------------------------------------------------------------*
056200 P920-FIND-PORT-START.
056300*    ASSUME NOT FOUND UNTIL THE DEVICE AND RANGE CHECKS BELOW PASS.
056400     MOVE 'N' TO WS-FOUND-SW
056500     MOVE 0   TO WS-FOUND-PORT-IDX
056600*    FIRST, DOES THE NAMED DEVICE EXIST AT ALL?
056700     PERFORM P910-FIND-DEVICE-START THRU P910-FIND-DEVICE-END
056800     IF WS-FOUND-SW = 'Y'
056900*        DEVICE EXISTS - IS THE NAMED PORT NUMBER IN RANGE FOR IT?
057000         IF WS-SEARCH-PORT-NO < WS-DEV-NUM-PORTS (WS-FOUND-DEV-IDX)
057100             COMPUTE WS-FOUND-PORT-IDX =
057200                 WS-DEV-FIRST-PORT-IDX (WS-FOUND-DEV-IDX)
057300                     + WS-SEARCH-PORT-NO
057400         ELSE
057500             MOVE 'N' TO WS-FOUND-SW
057600         END-IF
057700     END-IF
057800     .
057900 P920-FIND-PORT-END.
058000     EXIT.
058100*    WS-FOUND-SW AND WS-FOUND-PORT-IDX ARE NOW SET FOR P420.
058200
058300*----------------------------------------------------------------*
058400*   P930 - FORMAT WS-SEARCH-NAME / WS-SEARCH-PORT-NO AS           *
058500*   "NAME.INDEX" FOR AN ERROR-FILE DETAIL FIELD.  BUILT WITH      *
058600*   STRING, NOT AN INTRINSIC FUNCTION - PERIOD RULES FORBID THEM. *
058700*----------------------------------------------------------------*
058800 P930-FORMAT-PORT-ID-START.
058900*    CLEAR THE WORK FIELD FIRST - STRING ONLY FILLS AS FAR AS THE
059000*    SOURCE FIELDS RUN, IT NEVER BLANKS THE REST FOR YOU.
059100     MOVE SPACES TO WS-PORT-ID-TEXT
059200*    NAME, A LITERAL DOT, THEN THE PORT NUMBER - EXACTLY THE FORM
059300*    EDGE-FILE ITSELF USES FOR A FROM/TO ENDPOINT.
059400     STRING WS-SEARCH-NAME    DELIMITED BY SPACE
059500            '.'                DELIMITED BY SIZE
059600            WS-SEARCH-PORT-NO  DELIMITED BY SIZE
059700         INTO WS-PORT-ID-TEXT
059800     .
059900 P930-FORMAT-PORT-ID-END.
060000     EXIT.
060100*    WS-PORT-ID-TEXT IS READY FOR THE CALLING PARAGRAPH TO MOVE
060200*    INTO AN ERROR-FILE DETAIL FIELD.
060300
060400*----------------------------------------------------------------*
060500*   P999 - REPORT HOW MANY EDGES WERE ACCEPTED AND REJECTED,      *
060600*   THEN CLOSE ALL FOUR FILES UNCONDITIONALLY - SAME SHOP HABIT   *
060700*   PSSMRUN'S OWN P900 FOLLOWS.  BOTH COUNTS ARE DISPLAYED EVEN   *
060800*   WHEN P200'S OPEN ABORTED, SINCE THEY ARE STILL ZERO AND       *
060900*   ZERO IS A CORRECT ANSWER FOR A RUN THAT NEVER GOT STARTED.    *
061000*----------------------------------------------------------------*
061100*   WHICHEVER WAY CONTROL ARRIVES HERE, CLOSE IS UNCONDITIONAL -
061200*   A FILE THAT WAS NEVER OPENED CLOSES HARMLESSLY ON THIS
061300*   SHOP'S COMPILER.
061400
061500 P999-EXIT.
061600     DISPLAY 'PSSMLSTE - EDGES ACCEPTED: ' WS-ACCEPT-COUNT
061700     DISPLAY 'PSSMLSTE - EDGES REJECTED: ' WS-REJECT-COUNT
061800     CLOSE DEVICE-FILE
061900     CLOSE EDGE-FILE
062000     CLOSE EDGE-AUDIT-FILE
062100     CLOSE ERROR-FILE
062200     STOP RUN.
062300 END PROGRAM PSSMLSTE.
