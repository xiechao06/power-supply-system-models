000100******************************************************************
000200* PSSEDGE.cpy
000300* EDGE record - one undirected wiring connection between two
000400* device ports. Carried by EDGE-FILE into the graph builder
000500* (PSSMRUN) and both read and re-written (as the audit echo) by
000600* the wiring auditor (PSSMLSTE).
000700*
000800* 1999-02-11  RKH  PS-1142  first cut, from/to port pairs.
000900* 2001-11-30  RKH  PS-1210  added EDGE-EXTRAS passthrough tag.
001000* 2004-07-09  LTM  PS-1388  added PSE-EDGE-ENDPOINTS redefinition
001100*                           for the from/to port-id compares.
001200******************************************************************
001300 01  PSE-EDGE-REC.
001400     05  PSE-FROM-DEVICE-NAME    PIC X(30).
001500     05  PSE-FROM-PORT-INDEX     PIC 9(01).
001600     05  PSE-TO-DEVICE-NAME      PIC X(30).
001700     05  PSE-TO-PORT-INDEX       PIC 9(01).
001800     05  PSE-EDGE-EXTRAS         PIC X(20).
001900     05  FILLER                  PIC X(02) VALUE SPACES.
002000
002100* alternate view - groups each endpoint as one port-id unit
002200* for the adjacency-table searches in P420-START.
002300 01  PSE-EDGE-ENDPOINTS REDEFINES PSE-EDGE-REC.
002400     05  PSE-EP-FROM-PORT-ID.
002500         10  PSE-EP-FROM-DEVICE  PIC X(30).
002600         10  PSE-EP-FROM-INDEX   PIC 9(01).
002700     05  PSE-EP-TO-PORT-ID.
002800         10  PSE-EP-TO-DEVICE    PIC X(30).
002900         10  PSE-EP-TO-INDEX     PIC 9(01).
003000     05  FILLER                  PIC X(22).
