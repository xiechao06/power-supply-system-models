000100******************************************************************
000200* PSSERRC.cpy
000300* ERROR output record - one row per rejected input record or
000400* wiring fault, written to ERROR-FILE by PSSMRUN and PSSMLSTE.
000500*
000600* 1999-02-11  RKH  PS-1142  first cut, DUPLICATE-DEVICE /
000700*                           DUPLICATE-EDGE / INVALID-PORT.
000800* 2001-12-14  RKH  PS-1225  added NO-SUCH-DEVICE / NOT-A-SWITCH
000900*                           for truth-table validation.
001000* 2003-05-02  AVB  PS-1310  added LACK-POWER-SUPPLIES and
001100*                           CHARGE-POWER-SUPPLY for forest faults.
001200******************************************************************
001300 01  PSX-ERROR-REC.
001400     05  PSX-ERROR-CODE          PIC X(20).
001500         88  PSX-ERR-DUPLICATE-DEVICE     VALUE 'DUPLICATE-DEVICE'.
001600         88  PSX-ERR-DUPLICATE-EDGE       VALUE 'DUPLICATE-EDGE'.
001700         88  PSX-ERR-INVALID-PORT         VALUE 'INVALID-PORT'.
001800         88  PSX-ERR-NO-SUCH-DEVICE       VALUE 'NO-SUCH-DEVICE'.
001900         88  PSX-ERR-NOT-A-SWITCH         VALUE 'NOT-A-SWITCH'.
002000         88  PSX-ERR-LACK-POWER-SUPPLIES  VALUE
002100                                           'LACK-POWER-SUPPLIES'.
002200         88  PSX-ERR-CHARGE-POWER-SUPPLY  VALUE
002300                                           'CHARGE-POWER-SUPPLY'.
002400     05  PSX-ERROR-DETAIL-1      PIC X(30).
002500     05  PSX-ERROR-DETAIL-2      PIC X(30).
002600     05  FILLER                  PIC X(02) VALUE SPACES.
