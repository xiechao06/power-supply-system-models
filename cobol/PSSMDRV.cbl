000100******************************************************************
000200* PROGRAM-ID. PSSMDRV
000300* AUTHOR.     R. K. HUERTA
000400* INSTALLATION. SYSTEMS ENGINEERING / POWER CONTROLS GROUP
000500* DATE-WRITTEN. 03/14/86
000600* DATE-COMPILED.
000700* SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY
000800*
000900* Purpose: JOB-STEP ENTRY POINT FOR THE POWER SUPPLY SYSTEM
001000*        TOPOLOGY RESOLVER.  LOADS THE WIRING DECK, RESOLVES
001100*        THE PER-SUPPLY ENERGISATION FOREST AND ANY REQUESTED
001200*        PASSAGES, AND CALLS THE RESOLVER WORKER PROGRAM.
001300* Tectonics: cobc
001400*
001500* CHANGE LOG
001600*   03/14/86  RKH  PS-0042  FIRST CUT - DRIVES PSSMRUN.
001700*   11/15/99  RKH  Y2K-041  WS-RUN-DATE WIDENED TO A 4-DIGIT YEAR;
001800*                           NO 2-DIGIT YEAR FIELDS REMAIN IN THIS
001900*                           PROGRAM.
002000*   11/30/01  RKH  PS-1210  ADDED RETURN-CODE PROPAGATION TO
002100*                           JCL VIA LS-RETURN.
002200*   12/14/01  RKH  PS-1225  NO OP CHANGE - COMMENT CLEANUP ONLY.
002300*   05/02/03  AVB  PS-1310  ADDED RUN-ID STAMP DISPLAYED AT
002400*                           START/END OF JOB FOR THE OPERATOR LOG.
002500*   07/09/04  LTM  PS-1388  NO OP CHANGE - ALIGNED COMMENT COLUMNS.
002600*   03/22/06  LTM  PS-1402  ADDED WS-DEBUG-SW / UPSI-0 HOOK SO
002700*                           OPERATIONS CAN TURN ON THE EXTRA
002800*                           FOREST-SIZE DISPLAY WITHOUT A RECOMPILE.
002900*   08/14/06  LTM  PS-1416  BROKE WS-RUN-STAMP OUT BY CCYY/MM/DD FOR
003000*                           THE OPERATOR LOG HEADER, ADDED A
003100*                           JOB-STEP TALLY AND AN ABEND SWITCH SO
003200*                           P999 CAN ECHO HOW FAR THE RUN GOT.
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  PSSMDRV.
003600 AUTHOR.      R. K. HUERTA.
003700 INSTALLATION. SYSTEMS ENGINEERING / POWER CONTROLS GROUP.
003800 DATE-WRITTEN. 03/14/86.
003900 DATE-COMPILED.
004000 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 IS WS-DEBUG-SWITCH ON STATUS IS WS-DEBUG-ON
004600                                OFF STATUS IS WS-DEBUG-OFF.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  WS-RUN-STAMP.
005100     05  WS-RUN-ID               PIC X(08) VALUE 'PSSMRUN1'.
005200     05  WS-RUN-DATE              PIC 9(08) COMP VALUE ZEROES.
005300     05  FILLER                   PIC X(04) VALUE SPACES.
005400
005500*   ALTERNATE VIEW - BREAKS THE RUN-DATE OUT BY CCYY/MM/DD FOR THE
005600*   OPERATOR LOG HEADER.  NO DATE ARITHMETIC IS DONE ON THIS VIEW.
005700 01  WS-RUN-STAMP-DATE REDEFINES WS-RUN-STAMP.
005800     05  FILLER                   PIC X(08).
005900     05  WS-RUN-DATE-CCYY         PIC 9(04) COMP.
006000     05  WS-RUN-DATE-MM           PIC 9(02) COMP.
006100     05  WS-RUN-DATE-DD           PIC 9(02) COMP.
006200     05  FILLER                   PIC X(04).
006300
006400 01  WS-DEBUG-FLAGS.
006500     05  WS-DEBUG-ON-FLAG         PIC X(01) VALUE 'N'.
006600     05  WS-DEBUG-OFF-FLAG        PIC X(01) VALUE 'Y'.
006700     05  FILLER                   PIC X(02) VALUE SPACES.
006800
006900 01  FILLER REDEFINES WS-DEBUG-FLAGS.
007000     05  WS-DEBUG-ALPHA           PIC X(04).
007100
007200*----------------------------------------------------------------*
007300*   JOB-STEP TALLY - ONE COUNT PER MAIN-PROCEDURE STEP, PLUS AN   *
007400*   ABEND SWITCH SO P999 CAN ECHO HOW FAR THE RUN ACTUALLY GOT.  *
007500*----------------------------------------------------------------*
007600 01  WS-STEP-TALLY.
007700     05  WS-STEP-COUNT            PIC 9(02) COMP VALUE ZERO.
007800     05  WS-CALL-RC-ECHO          PIC 9(02) COMP VALUE ZERO.
007900     05  FILLER                   PIC X(04) VALUE SPACES.
008000
008100*   ALTERNATE VIEW - PRINTABLE ALPHA FORM OF THE TALLY FOR A
008200*   QUICK SYSOUT DUMP IF OPERATIONS EVER ASKS FOR ONE.
008300 01  WS-STEP-TALLY-ALPHA REDEFINES WS-STEP-TALLY.
008400     05  WS-STEP-TALLY-TEXT       PIC X(04).
008500     05  FILLER                   PIC X(04).
008600
008700 77  WS-STEP-SUB                  PIC 9(02) COMP VALUE ZERO.
008800 77  WS-JOB-ABEND-SW              PIC X(01) VALUE 'N'.
008900     88  WS-JOB-ABEND                 VALUE 'Y'.
009000     88  WS-JOB-CLEAN                 VALUE 'N'.
009100
009200 LINKAGE SECTION.
009300 01  LS-PARAMETERS.
009400     05  LS-RETURN-CODE          PIC 9(02) COMP VALUE ZEROES.
009500
009600 PROCEDURE DIVISION.
009700 MAIN-PROCEDURE.
009800     PERFORM P100-START THRU P100-END.
009900     PERFORM P200-START THRU P200-END.
010000     PERFORM P999-EXIT.
010100
010200*--------------------------------------------------------------*
010300*   INITIALISE RUN STAMP AND ANNOUNCE THE JOB TO THE LOG       *
010400*--------------------------------------------------------------*
010500 P100-START.
010600*    RETURN CODE BACK TO ZERO IN CASE THIS STEP IS EVER
010700*    RESUBMITTED IN THE SAME RUN UNIT - NOTHING SHOULD LEAK
010800*    FORWARD FROM A PRIOR INVOCATION.
010900     MOVE ZEROES              TO LS-RETURN-CODE
011000     MOVE ZERO                TO WS-STEP-COUNT
011100     MOVE 'N'                 TO WS-JOB-ABEND-SW
011200*    TALLY THIS AS STEP ONE BEFORE ANNOUNCING THE JOB.
011300     ADD 1                    TO WS-STEP-COUNT
011400     DISPLAY '===================================='
011500     DISPLAY 'PSSMDRV - POWER SUPPLY TOPOLOGY RUN'
011600     DISPLAY 'RUN-ID..: ' WS-RUN-ID
011700     DISPLAY '===================================='
011800     .
011900 P100-END.
012000     EXIT.
012100*    CONTROL RETURNS TO MAIN-PROCEDURE, WHICH NEXT HANDS OFF
012200*    TO THE RESOLVER WORKER IN P200 BELOW.
012300
012400*--------------------------------------------------------------*
012500*   HAND OFF TO THE RESOLVER WORKER                            *
012600*--------------------------------------------------------------*
012700 P200-START.
012800     ADD 1 TO WS-STEP-COUNT
012900     MOVE WS-STEP-COUNT TO WS-STEP-SUB
013000*    LS-PARAMETERS IS THE ONLY LINK BETWEEN THIS DRIVER AND
013100*    THE WORKER - PSSMRUN SETS LS-RETURN-CODE ITSELF BEFORE
013200*    ITS OWN GOBACK, SO THIS DRIVER NEVER TOUCHES DEVICE,
013300*    PORT OR TREE DATA DIRECTLY.
013400     CALL 'PSSMRUN' USING LS-PARAMETERS
013500     MOVE LS-RETURN-CODE TO WS-CALL-RC-ECHO
013600     IF LS-RETURN-CODE NOT = ZEROES
013700         SET WS-JOB-ABEND TO TRUE
013800         DISPLAY 'PSSMDRV - RESOLVER RETURNED CODE '
013900                 LS-RETURN-CODE
014000     ELSE
014100         DISPLAY 'PSSMDRV - RESOLVER COMPLETED NORMALLY'
014200     END-IF
014300     .
014400 P200-END.
014500     EXIT.
014600*    CONTROL RETURNS TO MAIN-PROCEDURE FOR THE FINAL TALLY
014700*    DISPLAY AND STOP RUN IN P999 BELOW.
014800
014900 P999-EXIT.
015000*    LAST WORDS TO THE OPERATOR LOG - HOW MANY STEPS RAN AND
015100*    WHETHER THE WORKER EVER SET THE ABEND SWITCH - THEN STOP.
015200     DISPLAY 'PSSMDRV - STEPS COMPLETED=' WS-STEP-COUNT
015300             ' ABEND=' WS-JOB-ABEND-SW
015400     DISPLAY 'PSSMDRV - JOB STEP COMPLETE, RC= ' LS-RETURN-CODE
015500     STOP RUN.
015600 END PROGRAM PSSMDRV.
