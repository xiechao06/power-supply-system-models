000100******************************************************************
000200* PSSTREE.cpy
000300* TREE-NODE output record - one row per node of the generated
000400* forest, written by the forest generator (PSSMRUN) to
000500* TREE-NODE-FILE.
000600*
000700* 1999-02-19  RKH  PS-1150  first cut.
000800* 2004-07-09  LTM  PS-1388  added PST-TREE-NODE-NODEKEY
000900*                           redefinition for the node-port compare
001000*                           used by the passage finder in P820.
001100******************************************************************
001200 01  PST-TREE-NODE-REC.
001300     05  PST-ROOT-DEVICE-NAME    PIC X(30).
001400     05  PST-NODE-DEVICE-NAME    PIC X(30).
001500     05  PST-NODE-PORT-INDEX     PIC 9(01).
001600     05  PST-PARENT-DEVICE-NAME  PIC X(30).
001700     05  PST-PARENT-PORT-INDEX   PIC 9(01).
001800     05  PST-IS-ROOT             PIC X(01).
001900         88  PST-IS-ROOT-YES          VALUE 'Y'.
002000         88  PST-IS-ROOT-NO           VALUE 'N'.
002100     05  FILLER                  PIC X(01) VALUE SPACES.
002200
002300* alternate view - isolates just this node's port id, used when
002400* the passage finder probes a tree's node set for a destination.
002500 01  PST-TREE-NODE-NODEKEY REDEFINES PST-TREE-NODE-REC.
002600     05  FILLER                  PIC X(30).
002700     05  PST-NK-NODE-DEVICE-NAME PIC X(30).
002800     05  PST-NK-NODE-PORT-INDEX  PIC 9(01).
002900     05  FILLER                  PIC X(32).
