000100******************************************************************
000200* PSSDEST.cpy
000300* DESTINATION record - one requested passage-query target port.
000400* Carried by DESTINATION-FILE into the passage finder (PSSMRUN).
000500*
000600* 1999-02-11  RKH  PS-1142  first cut.
000700******************************************************************
000800 01  PSN-DESTINATION-REC.
000900     05  PSN-DEST-DEVICE-NAME    PIC X(30).
001000     05  PSN-DEST-PORT-INDEX     PIC 9(01).
001100     05  FILLER                  PIC X(05) VALUE SPACES.
