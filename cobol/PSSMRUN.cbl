000100******************************************************************
000200* PROGRAM-ID. PSSMRUN
000300* AUTHOR.     R. K. HUERTA
000400* INSTALLATION. SYSTEMS ENGINEERING / POWER CONTROLS GROUP
000500* DATE-WRITTEN. 03/17/86
000600* DATE-COMPILED.
000700* SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY
000800*
000900* Purpose: RESOLVER WORKER.  LOADS THE DEVICE DECK AND THE WIRING
001000*        DECK, BUILDS THE UNDIRECTED WIRING GRAPH, OVERLAYS THE
001100*        SWITCH TRUTH TABLE, GROWS ONE DIRECTED ENERGISATION TREE
001200*        PER POWER SUPPLY BY A BREADTH-FIRST WALK, WRITES THE
001300*        RESULTING FOREST TO TREE-NODE-FILE, THEN RESOLVES THE
001400*        REQUESTED DESTINATION PASSAGES AGAINST THAT FOREST AND
001500*        WRITES THEM TO PASSAGE-STEP-FILE.  REJECTED INPUT AND
001600*        WIRING FAULTS ARE WRITTEN TO ERROR-FILE.
001700* Tectonics: cobc
001800*
001900* CHANGE LOG
002000*   03/17/86  RKH  PS-0043  FIRST CUT - GRAPH BUILDER AND FOREST
002100*                           GENERATOR ONLY, NO PASSAGE FINDER YET.
002200*   03/24/86  RKH  PS-0044  ADDED PASSAGE FINDER (P800-P850).
002300*   11/15/99  RKH  Y2K-041  WS-RUN-STAMP IN PSSMDRV WIDENED FOR A
002400*                           4-DIGIT YEAR; NO DATE ARITHMETIC OF
002500*                           ANY KIND IS PERFORMED IN THIS PROGRAM.
002600*   11/30/01  RKH  PS-1210  SWITCH / DIODE / DC-DC PASS-THROUGH
002700*                           RULES MOVED INTO P630, WAS PREVIOUSLY
002800*                           HARD-CODED IN P640 - ONE-TIME CLEANUP.
002900*   12/14/01  RKH  PS-1225  ADDED NO-SUCH-DEVICE / NOT-A-SWITCH
003000*                           VALIDATION AHEAD OF THE TRUTH TABLE
003100*                           OVERLAY (P520).  BOTH ABORT THE RUN.
003200*   05/02/03  AVB  PS-1310  ADDED LACK-POWER-SUPPLIES AND
003300*                           CHARGE-POWER-SUPPLY FAULT DETECTION.
003400*                           NO PARTIAL FOREST IS EVER WRITTEN ONCE
003500*                           EITHER FAULT FIRES.
003600*   07/09/04  LTM  PS-1388  SWITCH-STATE-FILE MADE OPTIONAL - A RUN
003700*                           WITH NO TRUTH TABLE TREATS EVERY SWITCH
003800*                           AS LEFT AT ITS DEVICE-DECK STATE.
003900*   03/22/06  LTM  PS-1402  ADDED WS-TRACE-SWITCH / UPSI-0 HOOK,
004000*                           DISPLAYS FOREST AND PASSAGE COUNTS AT
004100*                           P999 WHEN THE OPERATOR TURNS IT ON.
004200*   08/14/06  LTM  PS-1415  P640 NOW CLAIMS WS-PORT-VISIT-NODE-IDX
004300*                           THE MOMENT A CANDIDATE IS ENQUEUED, NOT
004400*                           ONLY WHEN P620 LATER POPS IT.  TWO
004500*                           SIBLINGS SHARING A DOWNSTREAM NEIGHBOUR
004600*                           (TWO CLOSED SWITCHES OFF ONE BUS, BOTH
004700*                           WIRED TO THE SAME LOAD) WERE BOTH
004800*                           PASSING THE OLD ZERO-CHECK AND
004900*                           ENQUEUEING THE SAME PORT TWICE, GIVING
005000*                           ONE TREE NODE TWO PARENT ROWS.
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.  PSSMRUN.
005400 AUTHOR.      R. K. HUERTA.
005500 INSTALLATION. SYSTEMS ENGINEERING / POWER CONTROLS GROUP.
005600 DATE-WRITTEN. 03/17/86.
005700 DATE-COMPILED.
005800 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS PORT-INDEX-DIGIT IS '0' THRU '1'
006500     UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS WS-TRACE-ON
006600                                OFF STATUS IS WS-TRACE-OFF.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT DEVICE-FILE ASSIGN TO "DEVICEIN"
007100         ORGANISATION     IS LINE SEQUENTIAL
007200         ACCESS MODE      IS SEQUENTIAL
007300         FILE STATUS      IS WS-FS-01.
007400     SELECT EDGE-FILE ASSIGN TO "EDGEIN"
007500         ORGANISATION     IS LINE SEQUENTIAL
007600         ACCESS MODE      IS SEQUENTIAL
007700         FILE STATUS      IS WS-FS-02.
007800     SELECT SWITCH-STATE-FILE ASSIGN TO "SWSTIN"
007900         ORGANISATION     IS LINE SEQUENTIAL
008000         ACCESS MODE      IS SEQUENTIAL
008100         FILE STATUS      IS WS-FS-03.
008200     SELECT DESTINATION-FILE ASSIGN TO "DESTIN"
008300         ORGANISATION     IS LINE SEQUENTIAL
008400         ACCESS MODE      IS SEQUENTIAL
008500         FILE STATUS      IS WS-FS-04.
008600     SELECT TREE-NODE-FILE ASSIGN TO "TREEOUT"
008700         ORGANISATION     IS LINE SEQUENTIAL
008800         ACCESS MODE      IS SEQUENTIAL
008900         FILE STATUS      IS WS-FS-05.
009000     SELECT PASSAGE-STEP-FILE ASSIGN TO "PSGEOUT"
009100         ORGANISATION     IS LINE SEQUENTIAL
009200         ACCESS MODE      IS SEQUENTIAL
009300         FILE STATUS      IS WS-FS-06.
009400     SELECT ERROR-FILE ASSIGN TO "ERROUT"
009500         ORGANISATION     IS LINE SEQUENTIAL
009600         ACCESS MODE      IS SEQUENTIAL
009700         FILE STATUS      IS WS-FS-07.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  DEVICE-FILE.
010200     COPY PSSDEVC.
010300 FD  EDGE-FILE.
010400     COPY PSSEDGE.
010500 FD  SWITCH-STATE-FILE.
010600     COPY PSSSWST.
010700 FD  DESTINATION-FILE.
010800     COPY PSSDEST.
010900 FD  TREE-NODE-FILE.
011000     COPY PSSTREE.
011100 FD  PASSAGE-STEP-FILE.
011200     COPY PSSPSGE.
011300 FD  ERROR-FILE.
011400     COPY PSSERRC.
011500
011600 WORKING-STORAGE SECTION.
011700
011800*----------------------------------------------------------------*
011900*   INPUT-RECORD REGISTER MIRRORS - READ INTO, THEN WORKED ON    *
012000*   VIA THE REDEFINED FIELD NAMES, NOT THE FD'S OWN FIELDS.      *
012100*----------------------------------------------------------------*
012200 01  WS-DEVICE-REGISTER           PIC X(45) VALUE SPACES.
012300 01  FILLER REDEFINES WS-DEVICE-REGISTER.
012400     05  WS-DEV-REG-NAME          PIC X(30).
012500     05  WS-DEV-REG-TYPE          PIC X(10).
012600     05  WS-DEV-REG-SWITCH-STATE  PIC X(01).
012700     05  FILLER                   PIC X(04).
012800
012900 01  WS-EDGE-REGISTER             PIC X(84) VALUE SPACES.
013000 01  FILLER REDEFINES WS-EDGE-REGISTER.
013100     05  WS-EDG-REG-FROM-NAME     PIC X(30).
013200     05  WS-EDG-REG-FROM-IDX      PIC 9(01).
013300     05  WS-EDG-REG-TO-NAME       PIC X(30).
013400     05  WS-EDG-REG-TO-IDX        PIC 9(01).
013500     05  WS-EDG-REG-EXTRAS        PIC X(20).
013600     05  FILLER                   PIC X(02).
013700
013800*----------------------------------------------------------------*
013900*   DEVICE TABLE - ONE ROW PER DEVICE-DECK RECORD ACCEPTED       *
014000*----------------------------------------------------------------*
014100 01  WS-DEVICE-TABLE.
014200     05  WS-DEVICE-COUNT          PIC 9(04) COMP VALUE ZERO.
014300     05  WS-DEVICE-ROW OCCURS 200 TIMES.
014400         10  WS-DEV-NAME              PIC X(30).
014500         10  WS-DEV-TYPE              PIC X(10).
014600         10  WS-DEV-SWITCH-STATE      PIC X(01).
014700         10  WS-DEV-EFF-STATE         PIC X(01).
014800         10  WS-DEV-NUM-PORTS         PIC 9(01) COMP.
014900         10  WS-DEV-FIRST-PORT-IDX    PIC 9(04) COMP.
015000
015100*----------------------------------------------------------------*
015200*   PORT TABLE - ONE ROW PER PORT OF EVERY ACCEPTED DEVICE, PLUS *
015300*   THE SYMMETRIC ADJACENCY LIST GROWN OUT OF THE WIRING DECK    *
015400*----------------------------------------------------------------*
015500 01  WS-PORT-TABLE.
015600     05  WS-PORT-COUNT            PIC 9(04) COMP VALUE ZERO.
015700     05  WS-PORT-ROW OCCURS 400 TIMES.
015800         10  WS-PORT-DEV-IDX          PIC 9(04) COMP.
015900         10  WS-PORT-INDEX-NO         PIC 9(01) COMP.
016000         10  WS-PORT-VISIT-NODE-IDX   PIC 9(04) COMP.
016100         10  WS-PORT-ADJ-COUNT        PIC 9(02) COMP.
016200         10  WS-PORT-ADJ-ROW OCCURS 10 TIMES.
016300             15  WS-ADJ-PORT-IDX          PIC 9(04) COMP.
016400
016500*----------------------------------------------------------------*
016600*   FOREST - ONE ROW PER POWER SUPPLY, HOLDING THE ORDERED NODE  *
016700*   SET ITS BREADTH-FIRST WALK VISITED (PARENT-CHAIN INCLUDED)   *
016800*----------------------------------------------------------------*
016900 01  WS-FOREST-TABLE.
017000     05  WS-TREE-COUNT            PIC 9(03) COMP VALUE ZERO.
017100     05  WS-TREE-ROW OCCURS 200 TIMES.
017200         10  WS-TREE-ROOT-DEV-IDX     PIC 9(04) COMP.
017300         10  WS-TREE-NODE-COUNT       PIC 9(04) COMP.
017400         10  WS-TREE-NODE-ROW OCCURS 400 TIMES.
017500             15  WS-NODE-PORT-IDX         PIC 9(04) COMP.
017600             15  WS-NODE-PARENT-NODE-IDX  PIC 9(04) COMP.
017700
017800*----------------------------------------------------------------*
017900*   BREADTH-FIRST WORK QUEUE - RESET FOR EACH POWER SUPPLY       *
018000*----------------------------------------------------------------*
018100 01  WS-QUEUE-TABLE.
018200     05  WS-QUEUE-HEAD            PIC 9(04) COMP VALUE ZERO.
018300     05  WS-QUEUE-TAIL            PIC 9(04) COMP VALUE ZERO.
018400     05  WS-QUEUE-ROW OCCURS 400 TIMES.
018500         10  WS-Q-PORT-IDX            PIC 9(04) COMP.
018600         10  WS-Q-PARENT-PORT-IDX      PIC 9(04) COMP.
018700         10  WS-Q-PARENT-NODE-IDX      PIC 9(04) COMP.
018800
018900*----------------------------------------------------------------*
019000*   CANDIDATE LIST - REAL ADJACENCY PLUS ONE SYNTHETIC HOP FOR   *
019100*   A CLOSED SWITCH, A DC-DC, OR A DIODE'S IN-PORT               *
019200*----------------------------------------------------------------*
019300 01  WS-CAND-LIST.
019400     05  WS-CAND-COUNT            PIC 9(02) COMP VALUE ZERO.
019500     05  WS-CAND-PORT-IDX OCCURS 12 TIMES PIC 9(04) COMP.
019600
019700*----------------------------------------------------------------*
019800*   PASSAGE PATH - PARENT-CHAIN WALK FOR ONE DESTINATION, ONE    *
019900*   TREE, BUILT DESTINATION-FIRST THEN WRITTEN OUT ROOT-FIRST    *
020000*----------------------------------------------------------------*
020100 01  WS-PASSAGE-PATH.
020200     05  WS-PATH-COUNT            PIC 9(04) COMP VALUE ZERO.
020300     05  WS-PATH-PORT-IDX OCCURS 400 TIMES PIC 9(04) COMP.
020400
020500*----------------------------------------------------------------*
020600*   STANDALONE COUNTERS, SUBSCRIPTS AND SWITCHES                *
020700*----------------------------------------------------------------*
020800 77  WS-DEV-IDX                   PIC 9(04) COMP VALUE ZERO.
020900 77  WS-ROOT-SUB                  PIC 9(04) COMP VALUE ZERO.
021000 77  WS-ROOT-COUNT                PIC 9(04) COMP VALUE ZERO.
021100 77  WS-PORT-SUB                  PIC 9(04) COMP VALUE ZERO.
021200 77  WS-ADJ-SUB                   PIC 9(02) COMP VALUE ZERO.
021300 77  WS-CAND-SUB                  PIC 9(02) COMP VALUE ZERO.
021400 77  WS-SRCH-SUB                  PIC 9(04) COMP VALUE ZERO.
021500 77  WS-TREE-IDX                  PIC 9(04) COMP VALUE ZERO.
021600 77  WS-NODE-IDX                  PIC 9(04) COMP VALUE ZERO.
021700 77  WS-TEMP-SUB                  PIC 9(04) COMP VALUE ZERO.
021800 77  WS-TEMP-SUB-2                PIC 9(04) COMP VALUE ZERO.
021900 77  WS-CUR-PORT-IDX               PIC 9(04) COMP VALUE ZERO.
022000 77  WS-CUR-PARENT-PORT-IDX        PIC 9(04) COMP VALUE ZERO.
022100 77  WS-CUR-PARENT-NODE-IDX        PIC 9(04) COMP VALUE ZERO.
022200 77  WS-CUR-DEV-IDX                PIC 9(04) COMP VALUE ZERO.
022300 77  WS-CUR-PORT-NO                PIC 9(01) COMP VALUE ZERO.
022400 77  WS-OTHER-PORT-IDX             PIC 9(04) COMP VALUE ZERO.
022500 77  WS-NBR-PORT-IDX               PIC 9(04) COMP VALUE ZERO.
022600 77  WS-NBR-DEV-IDX                PIC 9(04) COMP VALUE ZERO.
022700 77  WS-ENQ-PORT-IDX               PIC 9(04) COMP VALUE ZERO.
022800 77  WS-ENQ-PARENT-PORT-IDX        PIC 9(04) COMP VALUE ZERO.
022900 77  WS-CLAIM-PENDING              PIC 9(04) COMP VALUE 9999.
023000 77  WS-ENQ-PARENT-NODE-IDX        PIC 9(04) COMP VALUE ZERO.
023100 77  WS-ROOT-PORT-IDX              PIC 9(04) COMP VALUE ZERO.
023200 77  WS-EDG-FROM-PORT-IDX          PIC 9(04) COMP VALUE ZERO.
023300 77  WS-EDG-TO-PORT-IDX            PIC 9(04) COMP VALUE ZERO.
023400 77  WS-PARENT-PORT-IDX            PIC 9(04) COMP VALUE ZERO.
023500 77  WS-WALK-NODE-IDX              PIC 9(04) COMP VALUE ZERO.
023600 77  WS-PASSAGE-SEQ                PIC 9(02) COMP VALUE ZERO.
023700 77  WS-STEP-SEQ                   PIC 9(03) COMP VALUE ZERO.
023800 77  WS-DEST-PORT-FOUND-IDX        PIC 9(04) COMP VALUE ZERO.
023900 77  WS-REV-SUB                    PIC 9(04) COMP VALUE ZERO.
024000
024100 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
024200     88  WS-FOUND                     VALUE 'Y'.
024300     88  WS-NOT-FOUND                 VALUE 'N'.
024400 77  WS-FOUND-DEV-IDX             PIC 9(04) COMP VALUE ZERO.
024500 77  WS-FOUND-PORT-IDX            PIC 9(04) COMP VALUE ZERO.
024600 77  WS-SEARCH-NAME               PIC X(30) VALUE SPACES.
024700 77  WS-SEARCH-PORT-NO            PIC 9(01) VALUE ZERO.
024800 77  WS-PORT-ID-TEXT              PIC X(32) VALUE SPACES.
024900 77  WS-PORT-ID-TEXT-2            PIC X(32) VALUE SPACES.
025000
025100 77  WS-EOF-DEV-SW                PIC X(01) VALUE 'N'.
025200     88  WS-EOF-DEV                   VALUE 'Y'.
025300 77  WS-EOF-EDG-SW                PIC X(01) VALUE 'N'.
025400     88  WS-EOF-EDG                   VALUE 'Y'.
025500 77  WS-EOF-SWS-SW                PIC X(01) VALUE 'N'.
025600     88  WS-EOF-SWS                   VALUE 'Y'.
025700 77  WS-EOF-DST-SW                PIC X(01) VALUE 'N'.
025800     88  WS-EOF-DST                   VALUE 'Y'.
025900 77  WS-ABORT-SW                  PIC X(01) VALUE 'N'.
026000     88  WS-ABORT-RUN                 VALUE 'Y'.
026100 77  WS-SWST-PRESENT-SW           PIC X(01) VALUE 'N'.
026200     88  WS-SWST-PRESENT              VALUE 'Y'.
026300
026400 77  WS-FS-01                     PIC 9(02) VALUE ZERO.
026500     88  FS-OK                        VALUE 0.
026600 77  WS-FS-02                     PIC 9(02) VALUE ZERO.
026700     88  FS-OK                        VALUE 0.
026800 77  WS-FS-03                     PIC 9(02) VALUE ZERO.
026900     88  FS-OK                        VALUE 0.
027000 77  WS-FS-04                     PIC 9(02) VALUE ZERO.
027100     88  FS-OK                        VALUE 0.
027200 77  WS-FS-05                     PIC 9(02) VALUE ZERO.
027300     88  FS-OK                        VALUE 0.
027400 77  WS-FS-06                     PIC 9(02) VALUE ZERO.
027500     88  FS-OK                        VALUE 0.
027600 77  WS-FS-07                     PIC 9(02) VALUE ZERO.
027700     88  FS-OK                        VALUE 0.
027800
027900 77  WS-TRACE-ON-FLAG              PIC X(01) VALUE 'N'.
028000 77  WS-TRACE-OFF-FLAG             PIC X(01) VALUE 'Y'.
028100
028200 LINKAGE SECTION.
028300 01  LS-PARAMETERS.
028400     05  LS-RETURN-CODE               PIC 9(02) COMP VALUE ZERO.
028500
028600*----------------------------------------------------------------*
028700*   MAIN-PROCEDURE - THE WHOLE RUN IN SEVEN STEPS: INITIALIZE,    *
028800*   OPEN, LOAD THE GRAPH (DEVICE DECK THEN WIRING DECK), OVERLAY  *
028900*   THE TRUTH TABLE, GROW THE FOREST, WRITE IT OUT, ANSWER ANY    *
029000*   DESTINATION QUERIES, THEN CLOSE.  EACH OF THE FIRST THREE     *
029100*   GRAPH STEPS IS GUARDED BY WS-ABORT-SW SO A BAD DECK STOPS THE *
029200*   RUN BEFORE ANY DOWNSTREAM STEP TOUCHES HALF-BUILT TABLES.     *
029300*----------------------------------------------------------------*
029400 PROCEDURE DIVISION USING LS-PARAMETERS.
029500 MAIN-PROCEDURE.
029600*    STEP 1 - CLEAR ALL COUNTERS AND SWITCHES.
029700     PERFORM P100-START THRU P100-END.
029800*    STEP 2 - OPEN THE DECKS.
029900     PERFORM P200-START THRU P200-END.
030000*    STEP 3 - LOAD THE DEVICE DECK INTO THE DEVICE/PORT TABLES.
030100     IF WS-ABORT-SW = 'N'
030200         PERFORM P300-START THRU P300-END
030300     END-IF
030400*    STEP 4 - LOAD THE WIRING DECK INTO BOTH PORTS' ADJACENCY LISTS.
030500     IF WS-ABORT-SW = 'N'
030600         PERFORM P400-START THRU P400-END
030700     END-IF
030800*    STEP 5 - OVERLAY SWITCH-STATE-FILE ON TOP OF THE DECK-SUPPLIED
030900*    SWITCH STATES, IF THE FILE IS PRESENT AT ALL.
031000     IF WS-ABORT-SW = 'N'
031100         PERFORM P500-START THRU P500-END
031200     END-IF
031300*    STEP 6 - GROW ONE TREE PER POWER SUPPLY.  UNLIKE STEPS 3-5,
031400*    P600 CHECKS WS-ABORT-SW ITSELF RATHER THAN BEING GUARDED HERE
031500*    - IT STILL HAS TO RUN FAR ENOUGH TO DETECT A ZERO-SUPPLY DECK.
031600     PERFORM P600-START THRU P600-END.
031700*    STEP 7 - WRITE THE FOREST TO TREE-NODE-FILE.
031800     PERFORM P700-START THRU P700-END.
031900*    STEP 8 - ANSWER EACH DESTINATION-FILE QUERY.
032000     PERFORM P800-START THRU P800-END.
032100*    STEP 9 - CLOSE ALL SEVEN FILES UNCONDITIONALLY.
032200     PERFORM P900-START THRU P900-END.
032300*    STEP 10 - TRACE LINE (IF UPSI SAYS SO), RETURN CODE, GOBACK.
032400     PERFORM P999-EXIT.
032500
032600*----------------------------------------------------------------*
032700*   P100 - INITIALIZER.  CLEARS THE DEVICE/PORT/TREE COUNTS AND   *
032800*   ALL FOUR EOF SWITCHES SO THIS PROGRAM CAN BE RESUBMITTED IN   *
032900*   THE SAME JOB STEP WITHOUT A FRESH LOAD MODULE.  WS-SWST-      *
033000*   PRESENT-SW ALSO GOES BACK TO 'N' - P200 DECIDES ITS REAL       *
033100*   VALUE BELOW, BUT A RERUN MUST NOT INHERIT A STALE 'Y'.         *
033200*----------------------------------------------------------------*
033300 P100-START.
033400*    GRAPH TABLE COUNTS BACK TO EMPTY.
033500     MOVE ZERO TO WS-DEVICE-COUNT
033600     MOVE ZERO TO WS-PORT-COUNT
033700*    FOREST COUNT BACK TO EMPTY - NO TREES GROWN YET.
033800     MOVE ZERO TO WS-TREE-COUNT
033900*    ONE EOF SWITCH PER INPUT FILE, ALL BACK TO "NOT YET".
034000     MOVE 'N'  TO WS-EOF-DEV-SW
034100     MOVE 'N'  TO WS-EOF-EDG-SW
034200     MOVE 'N'  TO WS-EOF-SWS-SW
034300     MOVE 'N'  TO WS-EOF-DST-SW
034400*    ABORT SWITCH BACK TO "NO ABORT SEEN".
034500     MOVE 'N'  TO WS-ABORT-SW
034600*    SWITCH-STATE-FILE PRESENCE FLAG BACK TO "NOT DECIDED YET" -
034700*    P200 BELOW SETS THE REAL VALUE ONCE THE OPEN IS TRIED.
034800     MOVE 'N'  TO WS-SWST-PRESENT-SW
034900     .
035000 P100-END.
035100     EXIT.
035200*    CONTROL RETURNS TO MAIN-PROCEDURE, WHICH NEXT OPENS THE
035300*    SEVEN FILES IN P200.
035400
035500*----------------------------------------------------------------*
035600*   P200 - OPEN THE DECKS.  DEVICE-FILE, EDGE-FILE AND            *
035700*   DESTINATION-FILE ARE REQUIRED INPUTS - A MISSING ONE IS A     *
035800*   QUIT, NOT A BUSINESS-RULE ERROR, SO NOTHING GOES TO           *
035900*   ERROR-FILE FOR IT.  SWITCH-STATE-FILE IS OPTIONAL - A DECK    *
036000*   WITH NO SWITCHES IN IT IS PERFECTLY LEGAL AND SIMPLY RUNS     *
036100*   EVERY SWITCH AT ITS DEVICE-DECK-SUPPLIED STATE.  THE THREE    *
036200*   OUTPUT FILES ALWAYS OPEN CLEAN.                                *
036300*----------------------------------------------------------------*
036400 P200-START.
036500*    REQUIRED INPUT NUMBER ONE.
036600     OPEN INPUT DEVICE-FILE
036700     IF WS-FS-01 NOT = ZERO
036800*        NO DEVICE DECK AT ALL - NOTHING DOWNSTREAM CAN RUN.
036900         DISPLAY 'PSSMRUN - CANNOT OPEN DEVICE-FILE, FS='
037000                 WS-FS-01
037100         MOVE 'Y' TO WS-ABORT-SW
037200         GO TO P200-END
037300     END-IF
037400*    REQUIRED INPUT NUMBER TWO.
037500     OPEN INPUT EDGE-FILE
037600     IF WS-FS-02 NOT = ZERO
037700         DISPLAY 'PSSMRUN - CANNOT OPEN EDGE-FILE, FS='
037800                 WS-FS-02
037900         MOVE 'Y' TO WS-ABORT-SW
038000         GO TO P200-END
038100     END-IF
038200*    OPTIONAL INPUT - A NONZERO FILE STATUS HERE IS NOT AN ABORT,
038300*    IT ONLY MEANS NO TRUTH-TABLE OVERLAY RUNS IN P500.
038400     OPEN INPUT SWITCH-STATE-FILE
038500     IF WS-FS-03 = ZERO
038600         MOVE 'Y' TO WS-SWST-PRESENT-SW
038700     ELSE
038800         MOVE 'N' TO WS-SWST-PRESENT-SW
038900     END-IF
039000*    REQUIRED INPUT NUMBER THREE.
039100     OPEN INPUT DESTINATION-FILE
039200     IF WS-FS-04 NOT = ZERO
039300         DISPLAY 'PSSMRUN - CANNOT OPEN DESTINATION-FILE, FS='
039400                 WS-FS-04
039500         MOVE 'Y' TO WS-ABORT-SW
039600         GO TO P200-END
039700     END-IF
039800*    THREE OUTPUTS - NO FILE-STATUS CHECK NEEDED, SAME HOUSE
039900*    REASONING AS PSSMLSTE'S OWN P200.
040000     OPEN OUTPUT TREE-NODE-FILE
040100     OPEN OUTPUT PASSAGE-STEP-FILE
040200     OPEN OUTPUT ERROR-FILE
040300     .
040400 P200-END.
040500     EXIT.
040600*    IF ALL THREE REQUIRED INPUTS OPENED CLEAN, WS-ABORT-SW IS
040700*    STILL 'N' AND MAIN-PROCEDURE GOES ON TO LOAD THE DEVICE DECK.
040800
040900*----------------------------------------------------------------*
041000*   GRAPH BUILDER, STEP 1 - LOAD THE DEVICE DECK.  EVERY ACCEPTED *
041100*   DEVICE GETS A ROW IN WS-DEVICE-TABLE AND ONE OR TWO ROWS IN   *
041200*   WS-PORT-TABLE (SEE P325 BELOW FOR THE PORT-COUNT RULE).  NO   *
041300*   EDGE IS TOUCHED HERE - THAT IS STEP 2, P400, BELOW.           *
041400*----------------------------------------------------------------*
041500 P300-START.
041600*    ONE P310 PER DEVICE-DECK RECORD UNTIL END OF FILE.
041700     PERFORM P310-START THRU P310-END
041800         UNTIL WS-EOF-DEV-SW = 'Y'
041900     .
042000 P300-END.
042100     EXIT.
042200*    WS-DEVICE-TABLE AND WS-PORT-TABLE ARE NOW FULLY BUILT (MODULO
042300*    ANY DUPLICATE-DEVICE REJECTS) - P400 BELOW CAN RESOLVE EDGES
042400*    AGAINST THEM.
042500
042600*    READ ONE DEVICE RECORD, HAND GOOD ONES TO P320.  NO BAD-FILE-
042700*    STATUS BRANCH HERE - SAME REASONING AS PSSMLSTE'S OWN P310.
042800 P310-START.
042900     READ DEVICE-FILE INTO WS-DEVICE-REGISTER
043000         AT END
043100             MOVE 'Y' TO WS-EOF-DEV-SW
043200         NOT AT END
043300             PERFORM P320-START THRU P320-END
043400     END-READ
043500     .
043600 P310-END.
043700     EXIT.
043800
043900*   ACCEPT ONE DEVICE RECORD UNLESS ITS NAME IS ALREADY ON FILE
044000*   (DUPLICATE-DEVICE).  A CLEAN ROW GETS ITS SWITCH STATE
044100*   DEFAULTED, ITS PORT COUNT COMPUTED, AND ITS PORTS MATERIALISED
044200*   IN WS-PORT-TABLE - ALL BEFORE THE NEXT DEVICE RECORD IS READ.
044300 P320-START.
044400*    DUPLICATE-NAME CHECK FIRST, BEFORE THE ROW IS EVER FILED.
044500     MOVE WS-DEV-REG-NAME TO WS-SEARCH-NAME
044600     PERFORM P910-FIND-DEVICE-START THRU P910-FIND-DEVICE-END
044700     IF WS-FOUND-SW = 'Y'
044800         MOVE 'DUPLICATE-DEVICE'  TO PSX-ERROR-CODE
044900         MOVE WS-DEV-REG-NAME     TO PSX-ERROR-DETAIL-1
045000         MOVE SPACES              TO PSX-ERROR-DETAIL-2
045100         WRITE PSX-ERROR-REC
045200         GO TO P320-END
045300     END-IF
045400*    CLEAN NAME - FILE THE DEVICE ROW, NAME AND TYPE STRAIGHT
045500*    ACROSS FROM THE INPUT REGISTER.
045600     ADD 1 TO WS-DEVICE-COUNT
045700     MOVE WS-DEVICE-COUNT TO WS-DEV-IDX
045800     MOVE WS-DEV-REG-NAME         TO WS-DEV-NAME (WS-DEV-IDX)
045900     MOVE WS-DEV-REG-TYPE         TO WS-DEV-TYPE (WS-DEV-IDX)
046000*    CARRY THE DECK-SUPPLIED SWITCH STATE ACROSS TOO - THIS IS
046100*    THE "BEFORE THE OVERLAY" STATE; P500 MAY REVISE IT LATER.
046200     MOVE WS-DEV-REG-SWITCH-STATE TO WS-DEV-SWITCH-STATE (WS-DEV-IDX)
046300*    A BLANK SWITCH-STATE BYTE ON A NON-SWITCH DEVICE (OR A
046400*    SLOPPILY-PUNCHED SWITCH ROW) DEFAULTS TO OPEN, NOT CLOSED -
046500*    OPEN IS THE SAFER ASSUMPTION FOR A POWER PATH.
046600     IF WS-DEV-SWITCH-STATE (WS-DEV-IDX) = SPACE
046700         MOVE 'O' TO WS-DEV-SWITCH-STATE (WS-DEV-IDX)
046800     END-IF
046900*    EFFECTIVE STATE STARTS EQUAL TO THE DECK-SUPPLIED STATE -
047000*    ONLY P500'S TRUTH-TABLE OVERLAY ORP520 EVER CHANGES IT AGAIN.
047100     MOVE WS-DEV-SWITCH-STATE (WS-DEV-IDX)
047200                                  TO WS-DEV-EFF-STATE (WS-DEV-IDX)
047300*    1-OR-2-PORT RULE LIVES IN ITS OWN PARAGRAPH, SEE P325 BELOW.
047400     PERFORM P325-PORT-COUNT-START THRU P325-PORT-COUNT-END
047500*    RECORD WHERE THIS DEVICE'S PORTS START IN THE PORT TABLE
047600*    BEFORE ANY OF THEM ARE ACTUALLY LAID DOWN BY P330.
047700     MOVE WS-PORT-COUNT TO WS-TEMP-SUB
047800     ADD 1 TO WS-TEMP-SUB
047900     MOVE WS-TEMP-SUB TO WS-DEV-FIRST-PORT-IDX (WS-DEV-IDX)
048000*    MATERIALISE WS-DEV-NUM-PORTS (WS-DEV-IDX) PORT ROWS, PORT
048100*    NUMBERS STARTING AT ZERO LIKE EDGE-FILE'S OWN CONVENTION.
048200     PERFORM P330-MAKE-PORT-START THRU P330-MAKE-PORT-END
048300         VARYING WS-PORT-SUB FROM 0 BY 1
048400         UNTIL WS-PORT-SUB >= WS-DEV-NUM-PORTS (WS-DEV-IDX)
048500     .
048600 P320-END.
048700     EXIT.
048800*    CONTROL RETURNS TO P310 FOR THE NEXT DEVICE-DECK LINE, OR TO
048900*    P300 IF THIS WAS THE LAST ONE.
049000
049100*   ONE PORT FOR A POWER SUPPLY, A BUS OR A LOAD - THOSE DEVICE
049200*   TYPES ARE SINGLE-PORT END POINTS ON THE WIRING GRAPH.  TWO
049300*   PORTS FOR ANYTHING ELSE (SWITCH, DIODE, DC-DC) - THOSE PASS
049400*   CURRENT THROUGH FROM ONE SIDE TO THE OTHER.  MUST STAY IN STEP
049500*   WITH PSSMLSTD'S AND PSSMLSTE'S OWN COPIES OF THIS RULE.
049600 P325-PORT-COUNT-START.
049700*    SINGLE-PORT DEVICE TYPES FIRST.
049800     IF WS-DEV-TYPE (WS-DEV-IDX) = 'POWERSUPPLY'
049900         MOVE 1 TO WS-DEV-NUM-PORTS (WS-DEV-IDX)
050000     ELSE
050100       IF WS-DEV-TYPE (WS-DEV-IDX) = 'BUS'
050200           MOVE 1 TO WS-DEV-NUM-PORTS (WS-DEV-IDX)
050300       ELSE
050400         IF WS-DEV-TYPE (WS-DEV-IDX) = 'LOAD'
050500             MOVE 1 TO WS-DEV-NUM-PORTS (WS-DEV-IDX)
050600         ELSE
050700*            EVERYTHING ELSE (SWITCH, DIODE, DCDC) IS TWO-PORT.
050800             MOVE 2 TO WS-DEV-NUM-PORTS (WS-DEV-IDX)
050900         END-IF
051000       END-IF
051100     END-IF
051200     .
051300 P325-PORT-COUNT-END.
051400     EXIT.
051500*    WS-DEV-NUM-PORTS (WS-DEV-IDX) IS NOW SET - P320'S VARYING
051600*    LOOP ABOVE USES IT TO KNOW HOW MANY TIMES TO CALL P330 BELOW.
051700
051800*   LAY DOWN ONE PORT ROW FOR THE CURRENT DEVICE.  WS-PORT-ADJ-
051900*   COUNT AND WS-PORT-VISIT-NODE-IDX BOTH START AT ZERO - THE
052000*   ADJACENCY LIST IS GROWN LATER BY P420, AND THE VISIT MARK IS
052100*   SET LATER BY P612/P640 WHEN THE FOREST IS GROWN.
052200 P330-MAKE-PORT-START.
052300     ADD 1 TO WS-PORT-COUNT
052400     MOVE WS-PORT-COUNT TO WS-TEMP-SUB
052500     MOVE WS-DEV-IDX           TO WS-PORT-DEV-IDX (WS-TEMP-SUB)
052600     MOVE WS-PORT-SUB          TO WS-PORT-INDEX-NO (WS-TEMP-SUB)
052700*    NO EDGES FILED AGAINST THIS PORT YET.
052800     MOVE 0                   TO WS-PORT-ADJ-COUNT (WS-TEMP-SUB)
052900*    NOT VISITED BY ANY TREE WALK YET.
053000     MOVE 0                   TO WS-PORT-VISIT-NODE-IDX (WS-TEMP-SUB)
053100     .
053200 P330-MAKE-PORT-END.
053300     EXIT.
053400*    CONTROL RETURNS TO P320'S VARYING LOOP FOR THE NEXT PORT ON
053500*    THIS DEVICE, IF ANY REMAIN.
053600
053700*----------------------------------------------------------------*
053800*   GRAPH BUILDER, STEP 2 - LOAD THE WIRING DECK.  EVERY ACCEPTED *
053900*   EDGE IS FILED SYMMETRICALLY ON BOTH ENDPOINTS' ADJACENCY      *
054000*   LISTS - THE GRAPH IS UNDIRECTED UNTIL P600 BELOW IMPOSES A    *
054100*   DIRECTION ON IT BY WALKING IT BREADTH-FIRST FROM EACH SUPPLY. *
054200*----------------------------------------------------------------*
054300 P400-START.
054400*    ONE P410 PER WIRING-DECK RECORD UNTIL END OF FILE.
054500     PERFORM P410-START THRU P410-END
054600         UNTIL WS-EOF-EDG-SW = 'Y'
054700     .
054800 P400-END.
054900     EXIT.
055000*    EVERY EDGE-FILE ROW HAS NOW EITHER BEEN FILED OR REJECTED -
055100*    CONTROL RETURNS TO MAIN-PROCEDURE FOR THE TRUTH-TABLE OVERLAY
055200*    IN P500.
055300
055400*   READ ONE EDGE RECORD, HAND GOOD ONES TO P420.
055500 P410-START.
055600     READ EDGE-FILE INTO WS-EDGE-REGISTER
055700         AT END
055800             MOVE 'Y' TO WS-EOF-EDG-SW
055900         NOT AT END
056000             PERFORM P420-START THRU P420-END
056100     END-READ
056200     .
056300 P410-END.
056400     EXIT.
056500
056600*   VALIDATE BOTH ENDPOINTS (INVALID-PORT IF EITHER DOESN'T
056700*   RESOLVE), REJECT A REPEATED FROM/TO PAIR (DUPLICATE-EDGE),
056800*   ELSE FILE THE EDGE ON BOTH PORTS' ADJACENCY LISTS.  KEPT IN
056900*   STEP WITH PSSMLSTE'S OWN P420 SO THE TWO PROGRAMS NEVER
057000*   DISAGREE ON WHAT A GOOD EDGE IS.
057100 P420-START.
057200*    RESOLVE THE FROM-END PORT.
057300     MOVE WS-EDG-REG-FROM-NAME TO WS-SEARCH-NAME
057400     MOVE WS-EDG-REG-FROM-IDX  TO WS-SEARCH-PORT-NO
057500     PERFORM P920-FIND-PORT-START THRU P920-FIND-PORT-END
057600     IF WS-FOUND-SW = 'N'
057700*        EITHER THE DEVICE DOESN'T EXIST OR THE PORT NUMBER IS
057800*        OUT OF RANGE FOR IT - BOTH ARE INVALID-PORT.
057900         PERFORM P930-FORMAT-PORT-ID-START THRU P930-FORMAT-PORT-ID-END
058000         MOVE 'INVALID-PORT'   TO PSX-ERROR-CODE
058100         MOVE WS-PORT-ID-TEXT  TO PSX-ERROR-DETAIL-1
058200         MOVE SPACES           TO PSX-ERROR-DETAIL-2
058300         WRITE PSX-ERROR-REC
058400         GO TO P420-END
058500     END-IF
058600*    REMEMBER WHICH PORT-TABLE ROW THE FROM-END RESOLVED TO.
058700     MOVE WS-FOUND-PORT-IDX TO WS-EDG-FROM-PORT-IDX
058800
058900*    SAME CHECK, OTHER END OF THE EDGE.
059000     MOVE WS-EDG-REG-TO-NAME TO WS-SEARCH-NAME
059100     MOVE WS-EDG-REG-TO-IDX  TO WS-SEARCH-PORT-NO
059200     PERFORM P920-FIND-PORT-START THRU P920-FIND-PORT-END
059300     IF WS-FOUND-SW = 'N'
059400*        TO-END DID NOT RESOLVE EITHER - SAME INVALID-PORT
059500*        LOGGING AS THE FROM-END CHECK ABOVE.
059600         PERFORM P930-FORMAT-PORT-ID-START THRU P930-FORMAT-PORT-ID-END
059700         MOVE 'INVALID-PORT'   TO PSX-ERROR-CODE
059800         MOVE WS-PORT-ID-TEXT  TO PSX-ERROR-DETAIL-1
059900         MOVE SPACES           TO PSX-ERROR-DETAIL-2
060000         WRITE PSX-ERROR-REC
060100         GO TO P420-END
060200     END-IF
060300*    REMEMBER WHICH PORT-TABLE ROW THE TO-END RESOLVED TO.
060400     MOVE WS-FOUND-PORT-IDX TO WS-EDG-TO-PORT-IDX
060500
060600*    SCAN THE FROM-PORT'S OWN ADJACENCY LIST FOR THE TO-PORT - IF
060700*    IT IS ALREADY THERE, THIS EXACT EDGE WAS FILED BEFORE.
060800     MOVE 'N' TO WS-FOUND-SW
060900     PERFORM P422-SCAN-ADJ-START THRU P422-SCAN-ADJ-END
061000         VARYING WS-ADJ-SUB FROM 1 BY 1
061100         UNTIL WS-ADJ-SUB > WS-PORT-ADJ-COUNT (WS-EDG-FROM-PORT-IDX)
061200            OR WS-FOUND-SW = 'Y'
061300     IF WS-FOUND-SW = 'Y'
061400*        REPEATED EDGE - FORMAT BOTH PORT IDS FOR THE ERROR
061500*        DETAIL FIELDS BEFORE WRITING THE REJECT ROW.
061600         MOVE WS-EDG-REG-FROM-NAME TO WS-SEARCH-NAME
061700         MOVE WS-EDG-REG-FROM-IDX  TO WS-SEARCH-PORT-NO
061800         PERFORM P930-FORMAT-PORT-ID-START THRU P930-FORMAT-PORT-ID-END
061900         MOVE WS-PORT-ID-TEXT TO WS-PORT-ID-TEXT-2
062000         MOVE WS-EDG-REG-TO-NAME TO WS-SEARCH-NAME
062100         MOVE WS-EDG-REG-TO-IDX  TO WS-SEARCH-PORT-NO
062200         PERFORM P930-FORMAT-PORT-ID-START THRU P930-FORMAT-PORT-ID-END
062300         MOVE 'DUPLICATE-EDGE'  TO PSX-ERROR-CODE
062400         MOVE WS-PORT-ID-TEXT-2 TO PSX-ERROR-DETAIL-1
062500         MOVE WS-PORT-ID-TEXT   TO PSX-ERROR-DETAIL-2
062600         WRITE PSX-ERROR-REC
062700         GO TO P420-END
062800     END-IF
062900
063000*    CLEAN EDGE - FILE IT SYMMETRICALLY ON BOTH PORTS' ADJACENCY
063100*    LISTS.  FROM-PORT SIDE FIRST - GROW ITS LIST BY ONE.
063200     ADD 1 TO WS-PORT-ADJ-COUNT (WS-EDG-FROM-PORT-IDX)
063300     MOVE WS-PORT-ADJ-COUNT (WS-EDG-FROM-PORT-IDX) TO WS-TEMP-SUB
063400     MOVE WS-EDG-TO-PORT-IDX
063500         TO WS-ADJ-PORT-IDX (WS-EDG-FROM-PORT-IDX WS-TEMP-SUB)
063600
063700*    NOW THE TO-PORT SIDE - SAME GROW-BY-ONE STEP, SO THE GRAPH
063800*    STAYS UNDIRECTED AT THIS LAYER.
063900     ADD 1 TO WS-PORT-ADJ-COUNT (WS-EDG-TO-PORT-IDX)
064000     MOVE WS-PORT-ADJ-COUNT (WS-EDG-TO-PORT-IDX) TO WS-TEMP-SUB
064100     MOVE WS-EDG-FROM-PORT-IDX
064200         TO WS-ADJ-PORT-IDX (WS-EDG-TO-PORT-IDX WS-TEMP-SUB)
064300     .
064400 P420-END.
064500     EXIT.
064600*    CONTROL RETURNS TO P410 FOR THE NEXT EDGE-FILE RECORD.
064700
064800*   LOOK FOR WS-EDG-TO-PORT-IDX ON WS-EDG-FROM-PORT-IDX'S
064900*   ADJACENCY LIST.  A HIT MEANS THIS FROM/TO PAIR WAS FILED
065000*   ALREADY AND THIS RECORD IS A DUPLICATE-EDGE.
065100 P422-SCAN-ADJ-START.
065200     IF WS-ADJ-PORT-IDX (WS-EDG-FROM-PORT-IDX WS-ADJ-SUB)
065300             = WS-EDG-TO-PORT-IDX
065400         MOVE 'Y' TO WS-FOUND-SW
065500     END-IF
065600     .
065700 P422-SCAN-ADJ-END.
065800     EXIT.
065900*    CONTROL RETURNS TO P420'S VARYING LOOP FOR THE NEXT
066000*    ADJACENCY ENTRY, IF NO HIT YET AND ENTRIES REMAIN.
066100
066200*----------------------------------------------------------------*
066300*   TRUTH TABLE OVERLAY - WHEN SWITCH-STATE-FILE IS PRESENT,      *
066400*   EVERY ROW MUST NAME A KNOWN SWITCH; ANY MISS ABORTS THE RUN   *
066500*   BEFORE ANY TREE IS WALKED.  WHEN THE FILE IS ABSENT, THE      *
066600*   DECK-SUPPLIED SWITCH STATES FROM P320 STAND AS-IS AND THIS    *
066700*   PARAGRAPH DOES NOTHING AT ALL.                                *
066800*----------------------------------------------------------------*
066900 P500-START.
067000*    SKIP THE WHOLE OVERLAY WHEN THE FILE NEVER OPENED IN P200.
067100     IF WS-SWST-PRESENT-SW = 'Y'
067200*        ONE P510 PER SWITCH-STATE-FILE ROW, STOPPING EARLY IF
067300*        P520 BELOW TRIPS THE ABORT SWITCH ON A BAD ROW.
067400         PERFORM P510-START THRU P510-END
067500             UNTIL WS-EOF-SWS-SW = 'Y' OR WS-ABORT-SW = 'Y'
067600     END-IF
067700     .
067800 P500-END.
067900     EXIT.
068000*    IF THE OVERLAY RAN CLEAN (OR DIDN'T NEED TO), WS-ABORT-SW IS
068100*    STILL 'N' AND MAIN-PROCEDURE GOES ON TO GROW THE FOREST.
068200
068300*   READ ONE SWITCH-STATE-FILE ROW, HAND GOOD ONES TO P520.
068400 P510-START.
068500     READ SWITCH-STATE-FILE
068600         AT END
068700             MOVE 'Y' TO WS-EOF-SWS-SW
068800         NOT AT END
068900             PERFORM P520-START THRU P520-END
069000     END-READ
069100     .
069200 P510-END.
069300     EXIT.
069400
069500*   VALIDATE ONE TRUTH-TABLE ROW - THE NAMED DEVICE MUST EXIST
069600*   (NO-SUCH-DEVICE) AND MUST BE A SWITCH (NOT-A-SWITCH), ELSE
069700*   ABORT THE RUN.  A CLEAN ROW OVERWRITES THE DEVICE'S EFFECTIVE
069800*   STATE WITH 'C' OR 'O' - THIS IS THE ONLY PLACE OUTSIDE P320'S
069900*   DECK DEFAULT THAT EVER TOUCHES WS-DEV-EFF-STATE.
070000 P520-START.
070100     MOVE PSW-SWITCH-NAME TO WS-SEARCH-NAME
070200     PERFORM P910-FIND-DEVICE-START THRU P910-FIND-DEVICE-END
070300     IF WS-FOUND-SW = 'N'
070400*        NAME NOT ON FILE AT ALL - NO DEVICE TO OVERLAY.
070500         MOVE 'NO-SUCH-DEVICE'  TO PSX-ERROR-CODE
070600         MOVE PSW-SWITCH-NAME   TO PSX-ERROR-DETAIL-1
070700         MOVE SPACES            TO PSX-ERROR-DETAIL-2
070800         WRITE PSX-ERROR-REC
070900         MOVE 'Y' TO WS-ABORT-SW
071000         GO TO P520-END
071100     END-IF
071200     IF WS-DEV-TYPE (WS-FOUND-DEV-IDX) NOT = 'SWITCH'
071300*        DEVICE EXISTS BUT ISN'T A SWITCH - A TRUTH TABLE ONLY
071400*        MAKES SENSE FOR SWITCHES, NOT DIODES OR DC-DC CONVERTERS.
071500         MOVE 'NOT-A-SWITCH'    TO PSX-ERROR-CODE
071600         MOVE PSW-SWITCH-NAME   TO PSX-ERROR-DETAIL-1
071700         MOVE SPACES            TO PSX-ERROR-DETAIL-2
071800         WRITE PSX-ERROR-REC
071900         MOVE 'Y' TO WS-ABORT-SW
072000         GO TO P520-END
072100     END-IF
072200*    CLEAN ROW - OVERWRITE THE EFFECTIVE STATE, CLOSED OR OPEN.
072300     IF PSW-SWITCH-CLOSED = 'C'
072400         MOVE 'C' TO WS-DEV-EFF-STATE (WS-FOUND-DEV-IDX)
072500     ELSE
072600         MOVE 'O' TO WS-DEV-EFF-STATE (WS-FOUND-DEV-IDX)
072700     END-IF
072800     .
072900 P520-END.
073000     EXIT.
073100*    CONTROL RETURNS TO P510 FOR THE NEXT SWITCH-STATE-FILE ROW,
073200*    UNLESS THIS ROW JUST TRIPPED WS-ABORT-SW.
073300
073400*----------------------------------------------------------------*
073500*   FOREST GENERATOR - ONE DIRECTED TREE PER POWER SUPPLY, GROWN  *
073600*   BY A BREADTH-FIRST WALK OF THE WIRING GRAPH.  LACK-POWER-     *
073700*   SUPPLIES ABORTS BEFORE A SINGLE TREE IS STARTED IF THE DEVICE *
073800*   TABLE HAS NO POWERSUPPLY ROW AT ALL - A FOREST WITH ZERO      *
073900*   TREES WOULD OTHERWISE SILENTLY PASS AS A CLEAN RUN.           *
074000*----------------------------------------------------------------*
074100 P600-START.
074200*    NOTHING TO GROW IF AN EARLIER STEP ALREADY ABORTED THE RUN.
074300     IF WS-ABORT-SW = 'N'
074400*        COUNT THE POWER SUPPLIES BEFORE GROWING ANYTHING - A
074500*        SEPARATE PASS, NOT FOLDED INTO THE GROW LOOP BELOW, SO
074600*        THE ZERO-SUPPLY CHECK CAN HAPPEN BEFORE ANY TREE STARTS.
074700         MOVE 0 TO WS-ROOT-COUNT
074800         PERFORM P605-COUNT-ROOT-START THRU P605-COUNT-ROOT-END
074900             VARYING WS-ROOT-SUB FROM 1 BY 1
075000             UNTIL WS-ROOT-SUB > WS-DEVICE-COUNT
075100         IF WS-ROOT-COUNT = 0
075200*            NO POWERSUPPLY ROW ANYWHERE ON THE DEVICE DECK -
075300*            ABORT RATHER THAN WRITE AN EMPTY TREE-NODE-FILE.
075400             MOVE 'LACK-POWER-SUPPLIES' TO PSX-ERROR-CODE
075500             MOVE SPACES                TO PSX-ERROR-DETAIL-1
075600             MOVE SPACES                TO PSX-ERROR-DETAIL-2
075700             WRITE PSX-ERROR-REC
075800             MOVE 'Y' TO WS-ABORT-SW
075900         ELSE
076000*            AT LEAST ONE SUPPLY - GROW ONE TREE PER SUPPLY,
076100*            STOPPING EARLY IF P612 BELOW ABORTS (CHARGE-POWER-
076200*            SUPPLY) PARTWAY THROUGH.
076300             PERFORM P610-START THRU P610-END
076400                 VARYING WS-ROOT-SUB FROM 1 BY 1
076500                 UNTIL WS-ROOT-SUB > WS-DEVICE-COUNT
076600                    OR WS-ABORT-SW = 'Y'
076700         END-IF
076800     END-IF
076900     .
077000 P600-END.
077100     EXIT.
077200*    IF EVERY TREE GREW CLEAN, WS-ABORT-SW IS STILL 'N' AND
077300*    MAIN-PROCEDURE GOES ON TO WRITE THE FOREST IN P700.
077400
077500*   ONE COMPARE PER DEVICE-TABLE SLOT - TALLY HOW MANY ARE
077600*   POWERSUPPLY ROWS, FOR THE ZERO-SUPPLY CHECK IN P600 ABOVE.
077700 P605-COUNT-ROOT-START.
077800     IF WS-DEV-TYPE (WS-ROOT-SUB) = 'POWERSUPPLY'
077900         ADD 1 TO WS-ROOT-COUNT
078000     END-IF
078100     .
078200 P605-COUNT-ROOT-END.
078300     EXIT.
078400
078500*   GROW ONE TREE IF THIS DEVICE-TABLE SLOT IS A POWER SUPPLY,
078600*   ELSE DO NOTHING - THE VARYING LOOP IN P600 STILL VISITS EVERY
078700*   SLOT, NOT JUST THE SUPPLY ONES, SO THIS GUARD LIVES HERE.
078800 P610-START.
078900     IF WS-DEV-TYPE (WS-ROOT-SUB) = 'POWERSUPPLY'
079000         PERFORM P612-BUILD-TREE-START THRU P612-BUILD-TREE-END
079100     END-IF
079200     .
079300 P610-END.
079400     EXIT.
079500
079600*   SEED THE QUEUE WITH THE SUPPLY'S OWN PORT 0 AND WALK IT
079700*   BREADTH-FIRST.  EVERY PORT'S VISIT MARK IS RESET TO ZERO
079800*   FIRST, TREE BY TREE - A PORT CLAIMED BY AN EARLIER TREE MUST
079900*   NOT LOOK CLAIMED TO THIS ONE, SINCE EACH SUPPLY GROWS ITS OWN
080000*   INDEPENDENT TREE OVER THE SAME UNDERLYING GRAPH.
080100 P612-BUILD-TREE-START.
080200*    NEW TREE-TABLE SLOT, ROOTED AT THIS SUPPLY, EMPTY SO FAR.
080300     ADD 1 TO WS-TREE-COUNT
080400     MOVE WS-TREE-COUNT TO WS-TREE-IDX
080500     MOVE WS-ROOT-SUB TO WS-TREE-ROOT-DEV-IDX (WS-TREE-IDX)
080600     MOVE 0 TO WS-TREE-NODE-COUNT (WS-TREE-IDX)
080700
080800*    CLEAR EVERY PORT'S VISIT MARK BEFORE THIS TREE'S OWN WALK -
080900*    SEE THE PARAGRAPH BANNER ABOVE FOR WHY THIS RUNS PER TREE.
081000     PERFORM P613-RESET-VISIT-START THRU P613-RESET-VISIT-END
081100         VARYING WS-PORT-SUB FROM 1 BY 1
081200         UNTIL WS-PORT-SUB > WS-PORT-COUNT
081300
081400*    SEED THE BFS QUEUE WITH THE SUPPLY'S OWN PORT 0 - A
081500*    POWERSUPPLY IS SINGLE-PORT, SO THERE IS ONLY EVER ONE ROOT
081600*    PORT PER TREE.  CLAIM IT BEFORE ENQUEUING, NOT AFTER - SEE
081700*    P640'S BANNER BELOW FOR WHY CLAIM-AT-ENQUEUE MATTERS.
081800     MOVE WS-DEV-FIRST-PORT-IDX (WS-ROOT-SUB) TO WS-ROOT-PORT-IDX
081900     MOVE 0 TO WS-QUEUE-HEAD
082000     MOVE 0 TO WS-QUEUE-TAIL
082100     MOVE WS-CLAIM-PENDING TO WS-PORT-VISIT-NODE-IDX (WS-ROOT-PORT-IDX)
082200     MOVE WS-ROOT-PORT-IDX TO WS-ENQ-PORT-IDX
082300     MOVE 0                TO WS-ENQ-PARENT-PORT-IDX
082400     MOVE 0                TO WS-ENQ-PARENT-NODE-IDX
082500     PERFORM P660-ENQUEUE-START THRU P660-ENQUEUE-END
082600
082700*    DRAIN THE QUEUE ONE HOP AT A TIME UNTIL EMPTY OR UNTIL P640
082800*    TRIPS THE ABORT SWITCH ON A SECOND SUPPLY FOUND MID-TREE.
082900     PERFORM P620-BFS-STEP-START THRU P620-BFS-STEP-END
083000         UNTIL WS-QUEUE-HEAD >= WS-QUEUE-TAIL OR WS-ABORT-SW = 'Y'
083100     .
083200 P612-BUILD-TREE-END.
083300     EXIT.
083400*    CONTROL RETURNS TO P610, THEN TO P600'S VARYING LOOP FOR THE
083500*    NEXT DEVICE-TABLE SLOT, IF ANY REMAIN AND NO ABORT HAS HIT.
083600
083700*   ONE RESET PER CALL - CLEAR A SINGLE PORT'S VISIT MARK BACK TO
083800*   ZERO (UNVISITED) BEFORE THE CURRENT TREE'S WALK BEGINS.
083900 P613-RESET-VISIT-START.
084000     MOVE 0 TO WS-PORT-VISIT-NODE-IDX (WS-PORT-SUB)
084100     .
084200 P613-RESET-VISIT-END.
084300     EXIT.
084400
084500*   APPEND ONE ENTRY TO THE BFS QUEUE - THE PORT ITSELF, AND THE
084600*   PORT/NODE IT WAS REACHED FROM (BOTH ZERO FOR THE ROOT ENTRY).
084700*   WS-QUEUE-TAIL IS THE HIGH-WATER MARK; WS-QUEUE-HEAD (ADVANCED
084800*   BY P620 BELOW) IS THE NEXT ENTRY TO POP.
084900 P660-ENQUEUE-START.
085000     ADD 1 TO WS-QUEUE-TAIL
085100     MOVE WS-ENQ-PORT-IDX
085200         TO WS-Q-PORT-IDX (WS-QUEUE-TAIL)
085300     MOVE WS-ENQ-PARENT-PORT-IDX
085400         TO WS-Q-PARENT-PORT-IDX (WS-QUEUE-TAIL)
085500     MOVE WS-ENQ-PARENT-NODE-IDX
085600         TO WS-Q-PARENT-NODE-IDX (WS-QUEUE-TAIL)
085700     .
085800 P660-ENQUEUE-END.
085900     EXIT.
086000*    CONTROL RETURNS TO WHICHEVER PARAGRAPH CALLED THIS - EITHER
086100*    P612 SEEDING THE ROOT, OR P640 ENQUEUING A NEWLY-CLAIMED
086200*    NEIGHBOUR PORT.
086300
086400*   POP ONE QUEUE ENTRY, FILE IT AS A TREE NODE, EXPAND ITS
086500*   CANDIDATE NEIGHBOURS (SEE P630 BELOW) AND PROCESS EACH ONE
086600*   (SEE P640 BELOW).  THIS IS THE CORE BFS STEP - ONE CALL PER
086700*   HOP, REPEATED BY P612'S UNTIL LOOP TILL THE QUEUE DRAINS.
086800 P620-BFS-STEP-START.
086900*    POP THE HEAD OF THE QUEUE.
087000     ADD 1 TO WS-QUEUE-HEAD
087100     MOVE WS-Q-PORT-IDX (WS-QUEUE-HEAD)        TO WS-CUR-PORT-IDX
087200     MOVE WS-Q-PARENT-PORT-IDX (WS-QUEUE-HEAD) TO WS-CUR-PARENT-PORT-IDX
087300     MOVE WS-Q-PARENT-NODE-IDX (WS-QUEUE-HEAD) TO WS-CUR-PARENT-NODE-IDX
087400
087500*    FILE THIS PORT AS THE NEXT NODE IN THE CURRENT TREE, LINKED
087600*    BACK TO ITS PARENT NODE (ZERO FOR THE ROOT).
087700     ADD 1 TO WS-TREE-NODE-COUNT (WS-TREE-IDX)
087800     MOVE WS-TREE-NODE-COUNT (WS-TREE-IDX) TO WS-NODE-IDX
087900     MOVE WS-CUR-PORT-IDX
088000         TO WS-NODE-PORT-IDX (WS-TREE-IDX WS-NODE-IDX)
088100     MOVE WS-CUR-PARENT-NODE-IDX
088200         TO WS-NODE-PARENT-NODE-IDX (WS-TREE-IDX WS-NODE-IDX)
088300*    CONFIRM THE CLAIM - THE PORT WAS MARKED WS-CLAIM-PENDING AT
088400*    ENQUEUE TIME; NOW IT POINTS AT ITS REAL NODE ROW.
088500     MOVE WS-NODE-IDX TO WS-PORT-VISIT-NODE-IDX (WS-CUR-PORT-IDX)
088600
088700*    BUILD THE CANDIDATE LIST FOR THIS PORT (REAL NEIGHBOURS PLUS
088800*    ANY SYNTHETIC THROUGH-HOP - SEE P630 BELOW).
088900     PERFORM P630-BUILD-CAND-START THRU P630-BUILD-CAND-END
089000
089100*    PROCESS EVERY CANDIDATE - SKIP THE PARENT EDGE, CHECK FOR A
089200*    SECOND SUPPLY, CLAIM AND ENQUEUE WHAT'S LEFT (SEE P640).
089300     PERFORM P640-PROCESS-CAND-START THRU P640-PROCESS-CAND-END
089400         VARYING WS-CAND-SUB FROM 1 BY 1
089500         UNTIL WS-CAND-SUB > WS-CAND-COUNT OR WS-ABORT-SW = 'Y'
089600     .
089700 P620-BFS-STEP-END.
089800     EXIT.
089900*    CONTROL RETURNS TO P612'S UNTIL LOOP, WHICH POPS THE NEXT
090000*    QUEUE ENTRY OR STOPS IF THE QUEUE IS NOW EMPTY.
090100
090200*   REAL ADJACENCY OF THE CURRENT PORT, PLUS ONE SYNTHETIC HOP
090300*   WHEN THE CURRENT PORT SITS ON A CLOSED SWITCH, A DC-DC
090400*   CONVERTER, OR THE INPUT PORT (PORT 0) OF A DIODE - IN ALL
090500*   THREE CASES CURRENT PASSES THROUGH TO THE DEVICE'S OTHER
090600*   PORT, SO THAT PORT IS A CANDIDATE TOO EVEN THOUGH NO
090700*   EDGE-FILE ROW CONNECTS THE TWO PORTS OF THE SAME DEVICE.
090800 P630-BUILD-CAND-START.
090900*    START WITH THE REAL WIRING-DECK NEIGHBOURS.
091000     MOVE 0 TO WS-CAND-COUNT
091100     PERFORM P632-COPY-ADJ-START THRU P632-COPY-ADJ-END
091200         VARYING WS-ADJ-SUB FROM 1 BY 1
091300         UNTIL WS-ADJ-SUB > WS-PORT-ADJ-COUNT (WS-CUR-PORT-IDX)
091400
091500*    WHICH DEVICE AND WHICH PORT NUMBER ON IT OWNS THE CURRENT
091600*    PORT - NEEDED TO DECIDE WHETHER A THROUGH-HOP APPLIES.
091700     MOVE WS-PORT-DEV-IDX (WS-CUR-PORT-IDX)  TO WS-CUR-DEV-IDX
091800     MOVE WS-PORT-INDEX-NO (WS-CUR-PORT-IDX) TO WS-CUR-PORT-NO
091900
092000*    A SWITCH ONLY PASSES CURRENT WHEN CLOSED - AN OPEN SWITCH
092100*    BREAKS THE CIRCUIT AT THAT DEVICE, SO NO THROUGH-HOP IS ADDED
092200*    AND THE WALK SIMPLY STOPS SPREADING PAST IT.
092300     IF WS-DEV-TYPE (WS-CUR-DEV-IDX) = 'SWITCH'
092400         IF WS-DEV-EFF-STATE (WS-CUR-DEV-IDX) = 'C'
092500             PERFORM P634-ADD-OTHER-START THRU P634-ADD-OTHER-END
092600         END-IF
092700     ELSE
092800*        A DC-DC CONVERTER ALWAYS PASSES CURRENT, NO SWITCH TO
092900*        CHECK.
093000       IF WS-DEV-TYPE (WS-CUR-DEV-IDX) = 'DCDC'
093100           PERFORM P634-ADD-OTHER-START THRU P634-ADD-OTHER-END
093200       ELSE
093300*        A DIODE PASSES CURRENT ONLY FORWARD, PORT 0 (INPUT) TO
093400*        PORT 1 (OUTPUT) - ARRIVING AT PORT 1 NEVER ADDS A
093500*        THROUGH-HOP BACK TO PORT 0.
093600         IF WS-DEV-TYPE (WS-CUR-DEV-IDX) = 'DIODE'
093700             IF WS-CUR-PORT-NO = 0
093800                 PERFORM P634-ADD-OTHER-START THRU P634-ADD-OTHER-END
093900             END-IF
094000         END-IF
094100       END-IF
094200     END-IF
094300     .
094400 P630-BUILD-CAND-END.
094500     EXIT.
094600*    WS-CAND-COUNT CANDIDATE PORTS ARE NOW LISTED IN WS-CAND-
094700*    PORT-IDX - P620 ABOVE HANDS THEM TO P640 ONE AT A TIME.
094800
094900*   ONE REAL-NEIGHBOUR COPY PER CALL - LIFT ONE ENTRY STRAIGHT
095000*   FROM THE CURRENT PORT'S ADJACENCY LIST INTO THE CANDIDATE LIST.
095100 P632-COPY-ADJ-START.
095200     ADD 1 TO WS-CAND-COUNT
095300     MOVE WS-ADJ-PORT-IDX (WS-CUR-PORT-IDX WS-ADJ-SUB)
095400         TO WS-CAND-PORT-IDX (WS-CAND-COUNT)
095500     .
095600 P632-COPY-ADJ-END.
095700     EXIT.
095800
095900*   ADD THE CURRENT DEVICE'S OTHER PORT AS A SYNTHETIC CANDIDATE.
096000*   SINCE EVERY THROUGH-HOP DEVICE IS EXACTLY TWO-PORT (PORTS 0
096100*   AND 1), "THE OTHER PORT" IS ALWAYS (1 - WS-CUR-PORT-NO) -
096200*   NO TABLE LOOKUP NEEDED, JUST ARITHMETIC ON THE FIRST-PORT
096300*   INDEX RECORDED BACK IN P320.
096400 P634-ADD-OTHER-START.
096500     COMPUTE WS-OTHER-PORT-IDX =
096600         WS-DEV-FIRST-PORT-IDX (WS-CUR-DEV-IDX)
096700             + (1 - WS-CUR-PORT-NO)
096800     ADD 1 TO WS-CAND-COUNT
096900     MOVE WS-OTHER-PORT-IDX TO WS-CAND-PORT-IDX (WS-CAND-COUNT)
097000     .
097100 P634-ADD-OTHER-END.
097200     EXIT.
097300
097400*   SKIP THE EDGE BACK TO THE PARENT.  IF THE CANDIDATE IS A
097500*   SECOND POWER SUPPLY, RAISE CHARGE-POWER-SUPPLY AND ABORT.
097600*   OTHERWISE, IF NOT ALREADY CLAIMED IN THIS TREE, CLAIM THE PORT
097700*   RIGHT HERE (BEFORE THE ENQUEUE, NOT AFTER THE LATER POP IN
097800*   P620) AND ENQUEUE IT.  CLAIMING AT ENQUEUE TIME, NOT AT POP
097900*   TIME, IS WHAT STOPS TWO SIBLING CANDIDATES FROM BOTH ENQUEUING
098000*   THE SAME DOWNSTREAM PORT AND GIVING IT TWO PARENT ROWS.
098100 P640-PROCESS-CAND-START.
098200     MOVE WS-CAND-PORT-IDX (WS-CAND-SUB) TO WS-NBR-PORT-IDX
098300*    DON'T WALK BACKWARD - THE EDGE BACK TO WHERE WE CAME FROM IS
098400*    ALWAYS AMONG THE REAL NEIGHBOURS, BUT IT IS NOT A NEW HOP.
098500     IF WS-NBR-PORT-IDX = WS-CUR-PARENT-PORT-IDX
098600         GO TO P640-PROCESS-CAND-END
098700     END-IF
098800     MOVE WS-PORT-DEV-IDX (WS-NBR-PORT-IDX) TO WS-NBR-DEV-IDX
098900*    A SECOND POWER SUPPLY REACHABLE FROM THE FIRST MEANS TWO
099000*    SUPPLIES ARE WIRED TOGETHER - A CHARGING HAZARD, NOT A
099100*    TOPOLOGY THIS RESOLVER IS WILLING TO MODEL.
099200     IF WS-DEV-TYPE (WS-NBR-DEV-IDX) = 'POWERSUPPLY'
099300         MOVE 'CHARGE-POWER-SUPPLY'       TO PSX-ERROR-CODE
099400         MOVE WS-DEV-NAME (WS-ROOT-SUB)    TO PSX-ERROR-DETAIL-1
099500         MOVE WS-DEV-NAME (WS-NBR-DEV-IDX) TO PSX-ERROR-DETAIL-2
099600         WRITE PSX-ERROR-REC
099700         MOVE 'Y' TO WS-ABORT-SW
099800         GO TO P640-PROCESS-CAND-END
099900     END-IF
100000*    ZERO MEANS UNCLAIMED BY THIS TREE SO FAR - CLAIM IT NOW,
100100*    BEFORE ENQUEUING, SO A SIBLING CANDIDATE SEEN LATER IN THIS
100200*    SAME P620 STEP (OR A LATER STEP) SEES IT AS ALREADY TAKEN.
100300     IF WS-PORT-VISIT-NODE-IDX (WS-NBR-PORT-IDX) = 0
100400         MOVE WS-CLAIM-PENDING
100500             TO WS-PORT-VISIT-NODE-IDX (WS-NBR-PORT-IDX)
100600         MOVE WS-NBR-PORT-IDX  TO WS-ENQ-PORT-IDX
100700         MOVE WS-CUR-PORT-IDX  TO WS-ENQ-PARENT-PORT-IDX
100800         MOVE WS-NODE-IDX      TO WS-ENQ-PARENT-NODE-IDX
100900         PERFORM P660-ENQUEUE-START THRU P660-ENQUEUE-END
101000     END-IF
101100     .
101200 P640-PROCESS-CAND-END.
101300     EXIT.
101400*    CONTROL RETURNS TO P620'S VARYING LOOP FOR THE NEXT
101500*    CANDIDATE, IF ANY REMAIN AND NO ABORT HAS HIT.
101600
101700*----------------------------------------------------------------*
101800*   WRITE THE FOREST - SKIPPED ENTIRELY IF THE RUN ABORTED, SO    *
101900*   NO PARTIAL TREE EVER REACHES TREE-NODE-FILE.  ONE CALL TO     *
102000*   P710 PER TREE, ONE CALL TO P720 PER NODE WITHIN THAT TREE.    *
102100*----------------------------------------------------------------*
102200 P700-START.
102300     IF WS-ABORT-SW = 'N'
102400         PERFORM P710-START THRU P710-END
102500             VARYING WS-TREE-IDX FROM 1 BY 1
102600             UNTIL WS-TREE-IDX > WS-TREE-COUNT
102700     END-IF
102800     .
102900 P700-END.
103000     EXIT.
103100*    TREE-NODE-FILE NOW HOLDS EVERY NODE OF EVERY TREE, OR IS
103200*    EMPTY IF THE RUN ABORTED - CONTROL RETURNS TO MAIN-PROCEDURE
103300*    FOR THE PASSAGE FINDER IN P800.
103400
103500*   ONE CALL TO P720 PER NODE IN THE CURRENT TREE.
103600 P710-START.
103700     PERFORM P720-START THRU P720-END
103800         VARYING WS-NODE-IDX FROM 1 BY 1
103900         UNTIL WS-NODE-IDX > WS-TREE-NODE-COUNT (WS-TREE-IDX)
104000     .
104100 P710-END.
104200     EXIT.
104300*    CONTROL RETURNS TO P700'S VARYING LOOP FOR THE NEXT TREE, IF
104400*    ANY REMAIN.
104500
104600*   WRITE ONE TREE-NODE-FILE ROW FOR THE CURRENT NODE.  NODE 1 OF
104700*   EVERY TREE IS THE ROOT - ITS PARENT FIELDS ARE BLANK/ZERO AND
104800*   PST-IS-ROOT IS SET 'Y'; EVERY OTHER NODE LOOKS UP ITS PARENT
104900*   NODE'S OWN PORT TO FILL THE PARENT DEVICE/PORT FIELDS.
105000 P720-START.
105100     MOVE WS-NODE-PORT-IDX (WS-TREE-IDX WS-NODE-IDX) TO WS-CUR-PORT-IDX
105200     MOVE WS-DEV-NAME (WS-TREE-ROOT-DEV-IDX (WS-TREE-IDX))
105300         TO PST-ROOT-DEVICE-NAME
105400     MOVE WS-DEV-NAME (WS-PORT-DEV-IDX (WS-CUR-PORT-IDX))
105500         TO PST-NODE-DEVICE-NAME
105600     MOVE WS-PORT-INDEX-NO (WS-CUR-PORT-IDX)
105700         TO PST-NODE-PORT-INDEX
105800     IF WS-NODE-IDX = 1
105900*        ROOT NODE - NO PARENT TO REPORT.
106000         MOVE SPACES TO PST-PARENT-DEVICE-NAME
106100         MOVE 0      TO PST-PARENT-PORT-INDEX
106200         MOVE 'Y'    TO PST-IS-ROOT
106300     ELSE
106400*        NON-ROOT NODE - FOLLOW THE PARENT-NODE LINK BACK TO ITS
106500*        OWN PORT, THEN REPORT THAT PORT'S DEVICE/INDEX AS THE
106600*        PARENT.
106700         MOVE WS-NODE-PARENT-NODE-IDX (WS-TREE-IDX WS-NODE-IDX)
106800             TO WS-TEMP-SUB
106900         MOVE WS-NODE-PORT-IDX (WS-TREE-IDX WS-TEMP-SUB)
107000             TO WS-PARENT-PORT-IDX
107100         MOVE WS-DEV-NAME (WS-PORT-DEV-IDX (WS-PARENT-PORT-IDX))
107200             TO PST-PARENT-DEVICE-NAME
107300         MOVE WS-PORT-INDEX-NO (WS-PARENT-PORT-IDX)
107400             TO PST-PARENT-PORT-INDEX
107500         MOVE 'N' TO PST-IS-ROOT
107600     END-IF
107700     WRITE PST-TREE-NODE-REC
107800     .
107900 P720-END.
108000     EXIT.
108100*    CONTROL RETURNS TO P710'S VARYING LOOP FOR THE NEXT NODE IN
108200*    THIS TREE, IF ANY REMAIN.
108300
108400*----------------------------------------------------------------*
108500*   PASSAGE FINDER - SKIPPED ENTIRELY IF THE RUN ABORTED.  NAMING *
108600*   A PORT THAT IS NOT IN ANY TREE IS NOT AN ERROR - IT SIMPLY    *
108700*   YIELDS NO PASSAGE ROWS FOR THAT DESTINATION, SINCE THAT PORT  *
108800*   IS SIMPLY UNPOWERED AND HAS NO PATH FROM ANY SUPPLY.          *
108900*----------------------------------------------------------------*
109000 P800-START.
109100     IF WS-ABORT-SW = 'N'
109200         PERFORM P810-START THRU P810-END
109300             UNTIL WS-EOF-DST-SW = 'Y'
109400     END-IF
109500     .
109600 P800-END.
109700     EXIT.
109800*    EVERY DESTINATION-FILE ROW HAS NOW EITHER YIELDED A PASSAGE
109900*    OR SILENTLY YIELDED NONE - CONTROL RETURNS TO MAIN-PROCEDURE
110000*    FOR THE FINAL CLOSE IN P900.
110100
110200*   READ ONE DESTINATION-FILE ROW, HAND GOOD ONES TO P820.
110300 P810-START.
110400     READ DESTINATION-FILE
110500         AT END
110600             MOVE 'Y' TO WS-EOF-DST-SW
110700         NOT AT END
110800             PERFORM P820-START THRU P820-END
110900     END-READ
111000     .
111100 P810-END.
111200     EXIT.
111300
111400*   RESOLVE THE DESTINATION PORT, THEN SCAN EVERY TREE FOR A NODE
111500*   SITTING ON THAT PORT.  A DESTINATION PORT CAN APPEAR IN AT
111600*   MOST ONE TREE (EVERY PORT IS CLAIMED BY AT MOST ONE SUPPLY'S
111700*   WALK), SO P824 BELOW IS CALLED ONCE PER TREE BUT ONLY EVER
111800*   PRODUCES A PASSAGE ROW FROM WHICHEVER TREE ACTUALLY CLAIMED IT.
111900 P820-START.
112000     MOVE 0 TO WS-PASSAGE-SEQ
112100     MOVE PSN-DEST-DEVICE-NAME TO WS-SEARCH-NAME
112200     MOVE PSN-DEST-PORT-INDEX  TO WS-SEARCH-PORT-NO
112300     PERFORM P920-FIND-PORT-START THRU P920-FIND-PORT-END
112400     IF WS-FOUND-SW = 'Y'
112500         MOVE WS-FOUND-PORT-IDX TO WS-DEST-PORT-FOUND-IDX
112600         PERFORM P824-START THRU P824-END
112700             VARYING WS-TREE-IDX FROM 1 BY 1
112800             UNTIL WS-TREE-IDX > WS-TREE-COUNT
112900     END-IF
113000     .
113100 P820-END.
113200     EXIT.
113300*    UNKNOWN DESTINATION NAME/PORT (WS-FOUND-SW = 'N') SIMPLY
113400*    SKIPS P824 ENTIRELY - NO ERROR-FILE ROW, NO PASSAGE ROW.
113500
113600*   SCAN THE CURRENT TREE FOR A NODE SITTING ON THE DESTINATION
113700*   PORT.  A HIT WALKS THE PARENT CHAIN (P830) AND WRITES THE
113800*   PASSAGE (P840); A MISS LEAVES THIS TREE SILENT AND LETS P820'S
113900*   VARYING LOOP TRY THE NEXT TREE.
114000 P824-START.
114100     MOVE 'N' TO WS-FOUND-SW
114200     PERFORM P826-SCAN-NODE-START THRU P826-SCAN-NODE-END
114300         VARYING WS-NODE-IDX FROM 1 BY 1
114400         UNTIL WS-NODE-IDX > WS-TREE-NODE-COUNT (WS-TREE-IDX)
114500            OR WS-FOUND-SW = 'Y'
114600     IF WS-FOUND-SW = 'Y'
114700         ADD 1 TO WS-PASSAGE-SEQ
114800         PERFORM P830-WALK-PASSAGE-START THRU P830-WALK-PASSAGE-END
114900         PERFORM P840-WRITE-PASSAGE-START THRU P840-WRITE-PASSAGE-END
115000     END-IF
115100     .
115200 P824-END.
115300     EXIT.
115400*    CONTROL RETURNS TO P820'S VARYING LOOP FOR THE NEXT TREE, IF
115500*    ANY REMAIN.
115600
115700*   ONE COMPARE PER CALL - DOES THIS TREE NODE SIT ON THE
115800*   DESTINATION PORT?  A HIT RECORDS WS-WALK-NODE-IDX FOR P830.
115900 P826-SCAN-NODE-START.
116000     IF WS-NODE-PORT-IDX (WS-TREE-IDX WS-NODE-IDX)
116100             = WS-DEST-PORT-FOUND-IDX
116200         MOVE 'Y' TO WS-FOUND-SW
116300         MOVE WS-NODE-IDX TO WS-WALK-NODE-IDX
116400     END-IF
116500     .
116600 P826-SCAN-NODE-END.
116700     EXIT.
116800
116900*   WALK THE PARENT CHAIN FROM THE MATCHED NODE UP TO THE ROOT,
117000*   BUILDING THE PATH DESTINATION-FIRST (NODE 0 OF WS-PATH-PORT-
117100*   IDX IS THE DESTINATION ITSELF, THE LAST ENTRY IS THE ROOT) -
117200*   P840 BELOW WALKS THIS ARRAY BACKWARD TO WRITE IT ROOT-FIRST.
117300 P830-WALK-PASSAGE-START.
117400     MOVE 0 TO WS-PATH-COUNT
117500     MOVE WS-WALK-NODE-IDX TO WS-TEMP-SUB
117600     PERFORM P832-APPEND-STEP-START THRU P832-APPEND-STEP-END
117700         UNTIL WS-TEMP-SUB = 0
117800     .
117900 P830-WALK-PASSAGE-END.
118000     EXIT.
118100*    WS-PATH-PORT-IDX (1) THRU (WS-PATH-COUNT) NOW HOLD THE FULL
118200*    PATH, DESTINATION-FIRST - P840 BELOW WRITES IT OUT.
118300
118400*   APPEND ONE STEP TO THE PATH, THEN FOLLOW THE PARENT-NODE LINK
118500*   - NODE 1 OF ANY TREE IS ALWAYS THE ROOT, SO WS-TEMP-SUB GOES
118600*   TO ZERO THE MOMENT THE WALK REACHES IT, STOPPING THE LOOP.
118700 P832-APPEND-STEP-START.
118800     ADD 1 TO WS-PATH-COUNT
118900     MOVE WS-NODE-PORT-IDX (WS-TREE-IDX WS-TEMP-SUB)
119000         TO WS-PATH-PORT-IDX (WS-PATH-COUNT)
119100     IF WS-TEMP-SUB = 1
119200         MOVE 0 TO WS-TEMP-SUB
119300     ELSE
119400         MOVE WS-NODE-PARENT-NODE-IDX (WS-TREE-IDX WS-TEMP-SUB)
119500             TO WS-TEMP-SUB
119600     END-IF
119700     .
119800 P832-APPEND-STEP-END.
119900     EXIT.
120000*    CONTROL RETURNS TO P830'S UNTIL LOOP, WHICH STOPS ONCE
120100*    WS-TEMP-SUB HAS GONE TO ZERO.
120200
120300*   WRITE THE PATH ROOT-FIRST BY WALKING THE BUILT ARRAY BACKWARD
120400*   - WS-REV-SUB COUNTS DOWN FROM WS-PATH-COUNT TO 1, SO THE FIRST
120500*   PASSAGE-STEP-FILE ROW WRITTEN IS THE ROOT AND THE LAST IS THE
120600*   DESTINATION ITSELF.
120700 P840-WRITE-PASSAGE-START.
120800     MOVE 0 TO WS-STEP-SEQ
120900     PERFORM P842-WRITE-STEP-START THRU P842-WRITE-STEP-END
121000         VARYING WS-REV-SUB FROM WS-PATH-COUNT BY -1
121100         UNTIL WS-REV-SUB < 1
121200     .
121300 P840-WRITE-PASSAGE-END.
121400     EXIT.
121500*    CONTROL RETURNS TO P824, WHICH HAS NO MORE WORK FOR THIS
121600*    TREE-TO-DESTINATION MATCH.
121700
121800*   WRITE ONE PASSAGE-STEP-FILE ROW - THE DESTINATION IDENTITY AND
121900*   PASSAGE/STEP SEQUENCE NUMBERS ARE CARRIED ON EVERY STEP ROW OF
122000*   THE SAME PASSAGE, NOT JUST THE LAST ONE, SO A READER OF
122100*   PASSAGE-STEP-FILE CAN GROUP ROWS WITHOUT A HEADER RECORD.
122200 P842-WRITE-STEP-START.
122300     ADD 1 TO WS-STEP-SEQ
122400     MOVE WS-PATH-PORT-IDX (WS-REV-SUB) TO WS-TEMP-SUB-2
122500     MOVE PSN-DEST-DEVICE-NAME TO PSG-DEST-DEVICE-NAME
122600     MOVE PSN-DEST-PORT-INDEX  TO PSG-DEST-PORT-INDEX
122700     MOVE WS-PASSAGE-SEQ       TO PSG-PASSAGE-SEQ
122800     MOVE WS-STEP-SEQ          TO PSG-STEP-SEQ
122900     MOVE WS-DEV-NAME (WS-PORT-DEV-IDX (WS-TEMP-SUB-2))
123000         TO PSG-STEP-DEVICE-NAME
123100     MOVE WS-PORT-INDEX-NO (WS-TEMP-SUB-2)
123200         TO PSG-STEP-PORT-INDEX
123300     WRITE PSG-PASSAGE-STEP-REC
123400     .
123500 P842-WRITE-STEP-END.
123600     EXIT.
123700*    CONTROL RETURNS TO P840'S VARYING LOOP FOR THE NEXT STEP
123800*    WORKING BACKWARD TOWARD THE DESTINATION, IF ANY REMAIN.
123900
124000*----------------------------------------------------------------*
124100*   CLOSE EVERYTHING UNCONDITIONALLY - SHOP HABIT IS NOT TO GUARD *
124200*   A CLOSE ON WHETHER THE FILE WAS ACTUALLY OPENED, SAME AS      *
124300*   PSSMLSTE'S OWN P999.  A FILE THAT NEVER OPENED CLOSES         *
124400*   HARMLESSLY ON THIS SHOP'S COMPILER.                            *
124500*----------------------------------------------------------------*
124600 P900-START.
124700     CLOSE DEVICE-FILE
124800     CLOSE EDGE-FILE
124900     CLOSE SWITCH-STATE-FILE
125000     CLOSE DESTINATION-FILE
125100     CLOSE TREE-NODE-FILE
125200     CLOSE PASSAGE-STEP-FILE
125300     CLOSE ERROR-FILE
125400     .
125500 P900-END.
125600     EXIT.
125700*    CONTROL RETURNS TO MAIN-PROCEDURE FOR THE FINAL TRACE/RETURN
125800*    CODE STEP, P999 BELOW.
125900
126000*----------------------------------------------------------------*
126100*   LOOK UP A DEVICE ROW BY WS-SEARCH-NAME.  SHARED BY P320,      *
126200*   P520 AND P920 - A STRAIGHT LINEAR SCAN, NOT A KEYED ACCESS,   *
126300*   SINCE THE DEVICE TABLE IS BUILT FRESH EACH RUN AND NEVER      *
126400*   EXCEEDS A FEW HUNDRED ROWS ON ANY REAL WIRING DIAGRAM.        *
126500*----------------------------------------------------------------*
126600 P910-FIND-DEVICE-START.
126700*    ASSUME NOT FOUND UNTIL P912 BELOW SAYS OTHERWISE.
126800     MOVE 'N' TO WS-FOUND-SW
126900     MOVE 0   TO WS-FOUND-DEV-IDX
127000*    SCAN SLOTS 1 THRU WS-DEVICE-COUNT, STOPPING EARLY ON A HIT.
127100     PERFORM P912-SCAN-DEVICE-START THRU P912-SCAN-DEVICE-END
127200         VARYING WS-SRCH-SUB FROM 1 BY 1
127300         UNTIL WS-SRCH-SUB > WS-DEVICE-COUNT OR WS-FOUND-SW = 'Y'
127400     .
127500 P910-FIND-DEVICE-END.
127600     EXIT.
127700*    WS-FOUND-SW AND WS-FOUND-DEV-IDX ARE NOW SET FOR WHICHEVER
127800*    PARAGRAPH PERFORMED THIS LOOKUP.
127900
128000*   ONE TABLE-SCAN STEP FOR P910.
128100 P912-SCAN-DEVICE-START.
128200     IF WS-DEV-NAME (WS-SRCH-SUB) = WS-SEARCH-NAME
128300         MOVE 'Y' TO WS-FOUND-SW
128400         MOVE WS-SRCH-SUB TO WS-FOUND-DEV-IDX
128500     END-IF
128600     .
128700 P912-SCAN-DEVICE-END.
128800     EXIT.
128900*    CONTROL RETURNS TO P910'S VARYING LOOP FOR THE NEXT DEVICE-
129000*    TABLE SLOT, IF NO HIT YET AND SLOTS REMAIN.
129100
129200*----------------------------------------------------------------*
129300*   LOOK UP A PORT ROW BY WS-SEARCH-NAME / WS-SEARCH-PORT-NO.     *
129400*   FAILS BOTH WHEN THE DEVICE ISN'T KNOWN AND WHEN THE PORT      *
129500*   NUMBER NAMED IS OUT OF RANGE FOR A DEVICE THAT IS KNOWN - THE *
129600*   CALLER (P420, P820) CANNOT TELL THE TWO CASES APART FROM THE  *
129700*   RETURNED SWITCH ALONE, BUT BOTH ARE TREATED IDENTICALLY BY    *
129800*   EVERY PARAGRAPH THAT CALLS THIS ONE.                           *
129900*----------------------------------------------------------------*
130000 P920-FIND-PORT-START.
130100*    ASSUME NOT FOUND UNTIL THE DEVICE AND RANGE CHECKS BELOW PASS.
130200     MOVE 'N' TO WS-FOUND-SW
130300     MOVE 0   TO WS-FOUND-PORT-IDX
130400*    FIRST, DOES THE NAMED DEVICE EXIST AT ALL?
130500     PERFORM P910-FIND-DEVICE-START THRU P910-FIND-DEVICE-END
130600     IF WS-FOUND-SW = 'Y'
130700*        DEVICE EXISTS - IS THE NAMED PORT NUMBER IN RANGE FOR IT?
130800         IF WS-SEARCH-PORT-NO < WS-DEV-NUM-PORTS (WS-FOUND-DEV-IDX)
130900             COMPUTE WS-FOUND-PORT-IDX =
131000                 WS-DEV-FIRST-PORT-IDX (WS-FOUND-DEV-IDX)
131100                     + WS-SEARCH-PORT-NO
131200         ELSE
131300             MOVE 'N' TO WS-FOUND-SW
131400         END-IF
131500     END-IF
131600     .
131700 P920-FIND-PORT-END.
131800     EXIT.
131900*    WS-FOUND-SW AND WS-FOUND-PORT-IDX ARE NOW SET FOR WHICHEVER
132000*    PARAGRAPH PERFORMED THIS LOOKUP.
132100
132200*----------------------------------------------------------------*
132300*   FORMAT WS-SEARCH-NAME / WS-SEARCH-PORT-NO AS "NAME.INDEX"     *
132400*   FOR AN ERROR-FILE DETAIL FIELD.  BUILT WITH STRING, NOT AN     *
132500*   INTRINSIC FUNCTION - PERIOD RULES FORBID THEM.                 *
132600*----------------------------------------------------------------*
132700 P930-FORMAT-PORT-ID-START.
132800*    CLEAR THE WORK FIELD FIRST - STRING ONLY FILLS AS FAR AS THE
132900*    SOURCE FIELDS RUN, IT NEVER BLANKS THE REST FOR YOU.
133000     MOVE SPACES TO WS-PORT-ID-TEXT
133100*    NAME, A LITERAL DOT, THEN THE PORT NUMBER - EXACTLY THE FORM
133200*    EDGE-FILE ITSELF USES FOR A FROM/TO ENDPOINT.
133300     STRING WS-SEARCH-NAME    DELIMITED BY SPACE
133400            '.'                DELIMITED BY SIZE
133500            WS-SEARCH-PORT-NO  DELIMITED BY SIZE
133600         INTO WS-PORT-ID-TEXT
133700     .
133800 P930-FORMAT-PORT-ID-END.
133900     EXIT.
134000*    WS-PORT-ID-TEXT IS READY FOR THE CALLING PARAGRAPH TO MOVE
134100*    INTO AN ERROR-FILE DETAIL FIELD.
134200
134300*----------------------------------------------------------------*
134400*   FINAL TRACE LINE (WHEN UPSI SWITCH 0 IS ON), RETURN CODE, AND *
134500*   GOBACK - THIS IS A CALLED SUBPROGRAM, NOT A MAIN PROGRAM, SO  *
134600*   GOBACK RETURNS CONTROL TO WHATEVER JCL STEP OR DRIVER          *
134700*   (PSSMDRV) INVOKED IT, RATHER THAN STOPPING THE RUN OUTRIGHT.  *
134800*----------------------------------------------------------------*
134900 P999-EXIT.
135000*    TRACE LINE ONLY FIRES WHEN THE OPERATOR SET UPSI SWITCH 0 -
135100*    THIS SHOP'S USUAL WAY OF TURNING ON DIAGNOSTIC DISPLAYS
135200*    WITHOUT RECOMPILING THE PROGRAM.
135300     IF WS-TRACE-ON
135400         DISPLAY 'PSSMRUN - DEVICES=' WS-DEVICE-COUNT
135500                 ' PORTS=' WS-PORT-COUNT
135600                 ' TREES=' WS-TREE-COUNT
135700     END-IF
135800*    RETURN CODE 8 ON ANY ABORT, ELSE 0 - PSSMDRV (AND THE JCL
135900*    COND-CODE CHECKS AROUND THIS STEP) KEY OFF THIS VALUE.
136000     IF WS-ABORT-SW = 'Y'
136100         MOVE 08 TO LS-RETURN-CODE
136200     ELSE
136300         MOVE 00 TO LS-RETURN-CODE
136400     END-IF
136500     GOBACK.
136600 END PROGRAM PSSMRUN.
