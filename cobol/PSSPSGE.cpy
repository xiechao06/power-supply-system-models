000100******************************************************************
000200* PSSPSGE.cpy
000300* PASSAGE-STEP output record - one row per hop of one resolved
000400* passage, written by the passage finder (PSSMRUN) to
000500* PASSAGE-STEP-FILE.
000600*
000700* 1999-02-19  RKH  PS-1150  first cut.
000800******************************************************************
000900 01  PSG-PASSAGE-STEP-REC.
001000     05  PSG-DEST-DEVICE-NAME    PIC X(30).
001100     05  PSG-DEST-PORT-INDEX     PIC 9(01).
001200     05  PSG-PASSAGE-SEQ         PIC 9(02).
001300     05  PSG-STEP-SEQ            PIC 9(03).
001400     05  PSG-STEP-DEVICE-NAME    PIC X(30).
001500     05  PSG-STEP-PORT-INDEX     PIC 9(01).
001600     05  FILLER                  PIC X(01) VALUE SPACES.
