000100******************************************************************
000200* PSSDEVC.cpy
000300* DEVICE record - one row per device in the wiring deck.
000400* Carried by DEVICE-FILE into the graph builder (PSSMRUN), the
000500* device lister (PSSMLSTD) and the wiring auditor (PSSMLSTE).
000600*
000700* 1999-02-11  RKH  PS-1142  first cut, device/type/switch-state.
000800* 2004-07-09  LTM  PS-1388  added PSD-DEVICE-KEY redefinition for
000900*                           the duplicate-device compare in P320.
001000******************************************************************
001100 01  PSD-DEVICE-REC.
001200     05  PSD-DEVICE-NAME         PIC X(30).
001300     05  PSD-DEVICE-TYPE         PIC X(10).
001400         88  PSD-TYPE-POWERSUPPLY    VALUE 'POWERSUPPLY'.
001500         88  PSD-TYPE-SWITCH          VALUE 'SWITCH'.
001600         88  PSD-TYPE-BUS             VALUE 'BUS'.
001700         88  PSD-TYPE-LOAD            VALUE 'LOAD'.
001800         88  PSD-TYPE-DIODE           VALUE 'DIODE'.
001900         88  PSD-TYPE-DCDC            VALUE 'DCDC'.
002000     05  PSD-SWITCH-INIT-STATE   PIC X(01).
002100         88  PSD-INIT-CLOSED          VALUE 'C'.
002200         88  PSD-INIT-OPEN            VALUE 'O'.
002300     05  FILLER                  PIC X(04) VALUE SPACES.
002400
002500* alternate view used only to isolate the name for the
002600* duplicate-device key compare in PSSMRUN paragraph P320-START.
002700 01  PSD-DEVICE-KEY REDEFINES PSD-DEVICE-REC.
002800     05  PSD-DK-DEVICE-NAME      PIC X(30).
002900     05  FILLER                  PIC X(15).
