000100******************************************************************
000200* PROGRAM-ID. PSSMLSTD
000300* AUTHOR.     A. VILLANUEVA-BRANT
000400* INSTALLATION. SYSTEMS ENGINEERING / POWER CONTROLS GROUP
000500* DATE-WRITTEN. 06/12/89
000600* DATE-COMPILED.
000700* SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY
000800*
000900* Purpose: STANDALONE UTILITY - READS THE DEVICE DECK AND PRINTS
001000*        ONE BOXED DUMP PER DEVICE TO SYSOUT, SHOWING ITS NAME,
001100*        TYPE, INITIAL SWITCH STATE, AND THE PORT IDS IT WILL GET
001200*        WHEN PSSMRUN BUILDS THE WIRING GRAPH.  USED BY THE
001300*        WIRING DESK TO PROOFREAD A DEVICE DECK BEFORE A RUN -
001400*        DOES NOT WRITE ANY OF THE RESOLVER'S OWN FILES.
001500* Tectonics: cobc
001600*
001700* CHANGE LOG
001800*   06/12/89  AVB  PS-0512  FIRST CUT - BOXED DUMP ONLY.
001900*   07/09/04  LTM  PS-1388  ADDED THE PORT-ID LINES SO THE DESK
002000*                           CAN CHECK EDGE-FILE PORT INDEXES
002100*                           AGAINST THE DEVICE DECK BY EYE.
002200*   03/22/06  LTM  PS-1402  RUNNING COUNT DISPLAYED AT P999 TO
002300*                           MATCH THE DEVICE-COUNT DISPLAYED BY
002400*                           PSSMRUN'S TRACE SWITCH.
002500*   09/05/06  AVB  PS-1420  NO OP CHANGE - COMMENT CLEANUP AND
002600*                           COLUMN ALIGNMENT ONLY.
002700*   02/14/07  LTM  PS-1430  ADDED DEV-NUM-PORTS TO THE BOXED DUMP
002800*                           SO THE DESK CAN SEE HOW MANY PORTS A
002900*                           DEVICE WILL GET WITHOUT COUNTING THE
003000*                           TYPE COLUMN BY HAND.
003100*   11/12/08  RKH  PS-1455  WIDENED THE DEVICE-NAME DISPLAY FIELD
003200*                           TO MATCH THE FULL 30-BYTE DEVICE-FILE
003300*                           LAYOUT; COSMETIC ONLY, NO TRUNCATION
003400*                           HAD EVER BEEN SEEN IN PRODUCTION.
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  PSSMLSTD.
003800 AUTHOR.      A. VILLANUEVA-BRANT.
003900 INSTALLATION. SYSTEMS ENGINEERING / POWER CONTROLS GROUP.
004000 DATE-WRITTEN. 06/12/89.
004100 DATE-COMPILED.
004200 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS PORT-INDEX-DIGIT IS '0' THRU '1'.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT DEVICE-FILE ASSIGN TO "DEVICEIN"
005300         ORGANISATION     IS LINE SEQUENTIAL
005400         ACCESS MODE      IS SEQUENTIAL
005500         FILE STATUS      IS WS-FS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  DEVICE-FILE.
006000     COPY PSSDEVC.
006100
006200 WORKING-STORAGE SECTION.
006300 01  WS-REGISTER                  PIC X(45).
006400 01  FILLER REDEFINES WS-REGISTER.
006500     03  WS-DEV-NAME               PIC X(30).
006600     03  WS-DEV-TYPE               PIC X(10).
006700     03  WS-DEV-SWITCH-STATE       PIC X(01).
006800     03  FILLER                    PIC X(04).
006900
007000 01  WS-PORT-ID-LINE               PIC X(32).
007100 01  FILLER REDEFINES WS-PORT-ID-LINE.
007200     03  WS-PID-NAME                PIC X(30).
007300     03  FILLER                     PIC X(02).
007400
007500 77  WS-FS                        PIC 9(02).
007600     88  FS-OK                        VALUE 0.
007700 77  WS-EOF                       PIC X(01).
007800     88  EOF-OK                       VALUE 'S' FALSE 'N'.
007900 77  WS-COUNT                     PIC 9(04) COMP VALUE ZERO.
008000 77  WS-NUM-PORTS                 PIC 9(01) COMP VALUE ZERO.
008100 77  WS-PORT-SUB                  PIC 9(01) COMP VALUE ZERO.
008200
008300*----------------------------------------------------------------*
008400*   MAIN-PROCEDURE - OPEN-VALIDATE-READ-CLOSE, NO FILE OF OUR OWN *
008500*   IS EVER WRITTEN.  THIS UTILITY ONLY TALKS TO SYSOUT.          *
008600*----------------------------------------------------------------*
008700 PROCEDURE DIVISION.
008800 MAIN-PROCEDURE.
008900      DISPLAY 'PSSMLSTD - DEVICE DECK PROOFREADER'
009000*     STEP 1 - CLEAR SWITCHES AND COUNTERS FOR A FRESH RUN.
009100      PERFORM P100-START THRU P100-END.
009200*     STEP 2 - MAKE SURE THE DEVICE DECK IS EVEN THERE BEFORE WE
009300*     COMMIT TO THE REAL READ LOOP BELOW.
009400      PERFORM P200-START THRU P200-END.
009500*     STEP 3 - READ THE WHOLE DECK, ONE BOXED DUMP PER DEVICE.
009600      PERFORM P300-START THRU P300-END.
009700*     STEP 4 - ANNOUNCE THE DEVICE COUNT AND CLOSE OUT.
009800      PERFORM P999-EXIT.
009900
010000*----------------------------------------------------------------*
010100*   P100 - INITIALIZER.  EOF-OK STARTS FALSE (NOT AT END OF FILE  *
010200*   YET), FS-OK STARTS TRUE (NO FILE ERROR SEEN YET), AND THE     *
010300*   DEVICE COUNTER IS RESET SO A RERUN IN THE SAME STEP DOESN'T   *
010400*   CARRY A STALE COUNT FORWARD.                                 *
010500*----------------------------------------------------------------*
010600 P100-START.
010700*     88-LEVEL SWITCHES, NOT LITERAL 'Y'/'N' MOVES - SEE WS-EOF
010800*     AND WS-FS IN WORKING-STORAGE FOR THE VALUE CLAUSES.
010900      SET EOF-OK TO FALSE
011000      SET FS-OK TO TRUE
011100      MOVE 0 TO WS-COUNT
011200      .
011300 P100-END.
011400     EXIT.
011500
011600*----------------------------------------------------------------*
011700*   P200 - FILE VALIDATE.  OPENS AND IMMEDIATELY RECLOSES THE     *
011800*   DEVICE DECK SO A MISSING OR MISNAMED DD/FILE SHOWS UP AS A    *
011900*   CLEAN MESSAGE HERE RATHER THAN AS A CONFUSING READ ERROR      *
012000*   THREE PARAGRAPHS LATER.  FILE STATUS 35 IS "FILE NOT FOUND".  *
012100*----------------------------------------------------------------*
012200 P200-START.
012300      OPEN INPUT DEVICE-FILE
012400      IF WS-FS EQUAL 35
012500*         NO DECK ON THE VOLUME - QUIT NOW, DON'T FALL THROUGH
012600*         INTO P300 AND READ GARBAGE.
012700          DISPLAY 'PSSMLSTD - CANNOT OPEN DEVICE-FILE, QUITTING'
012800          PERFORM P999-EXIT
012900      END-IF
013000*     VALIDATION PASS ONLY - THE REAL READ LOOP IN P300 REOPENS
013100*     THE FILE FROM THE TOP.
013200      CLOSE DEVICE-FILE
013300      .
013400 P200-END.
013500     EXIT.
013600
013700*----------------------------------------------------------------*
013800*   P300 - LINE READING.  RECORD-AT-A-TIME LOOP, ONE P310 PER     *
013900*   DEVICE-DECK LINE, UNTIL EOF-OK GOES TRUE.                     *
014000*----------------------------------------------------------------*
014100 P300-START.
014200      OPEN INPUT DEVICE-FILE
014300      PERFORM P310-START THRU P310-END
014400          UNTIL EOF-OK
014500      .
014600 P300-END.
014700     EXIT.
014800
014900*   READ ONE DEVICE RECORD.  A BAD FILE STATUS ON THE READ ITSELF
015000*   (NOT AT-END, AN ACTUAL I/O ERROR) IS TREATED AS END OF FILE
015100*   TOO, AFTER LOGGING IT - THIS UTILITY HAS NO ERROR-FILE OF ITS
015200*   OWN TO WRITE A REJECT ROW TO.
015300 P310-START.
015400      IF FS-OK
015500          READ DEVICE-FILE INTO WS-REGISTER
015600              AT END SET EOF-OK TO TRUE
015700              NOT AT END
015800*                 GOOD RECORD - HAND IT TO THE DUMP PARAGRAPH.
015900                  PERFORM P320-START THRU P320-END
016000          END-READ
016100      ELSE
016200          DISPLAY 'PSSMLSTD - ERROR WHILE READING DEVICE-FILE'
016300          DISPLAY 'ERROR CODE.: ' WS-FS
016400          SET EOF-OK TO TRUE
016500      END-IF
016600      .
016700 P310-END.
016800     EXIT.
016900
017000*----------------------------------------------------------------*
017100*   P320 - BOXED DUMP OF ONE DEVICE, FOLLOWED BY ITS PORT IDS.    *
017200*   WS-REGISTER WAS READ STRAIGHT FROM THE LINE-SEQUENTIAL FILE,  *
017300*   THEN WORKED ON VIA THE REDEFINED FIELD NAMES BELOW IT - SAME  *
017400*   HOUSE HABIT PSSMRUN USES FOR ITS OWN INPUT REGISTERS.         *
017500*----------------------------------------------------------------*
017600 P320-START.
017700      ADD 1 TO WS-COUNT
017800*     WORK OUT HOW MANY PORTS THIS DEVICE WILL GET WHEN PSSMRUN
017900*     MATERIALISES ITS PORT TABLE, SO THE DESK CAN SEE IT HERE
018000*     WITHOUT RUNNING THE FULL RESOLVER.
018100      PERFORM P325-PORT-COUNT-START THRU P325-PORT-COUNT-END
018200      DISPLAY '##################################################'
018300      DISPLAY '# DEVICE #' WS-COUNT '                            #'
018400      DISPLAY '# NAME........: ' WS-DEV-NAME
018500      DISPLAY '# TYPE........: ' WS-DEV-TYPE
018600      DISPLAY '# SWITCH-STATE: ' WS-DEV-SWITCH-STATE
018700      DISPLAY '# NUM-PORTS...: ' WS-NUM-PORTS
018800*     ONE LINE PER PORT, PORT NUMBERS STARTING AT ZERO TO MATCH
018900*     THE PORT-INDEX CONVENTION USED BY EDGE-FILE AND PSSMRUN.
019000      PERFORM P330-SHOW-PORT-START THRU P330-SHOW-PORT-END
019100          VARYING WS-PORT-SUB FROM 0 BY 1
019200          UNTIL WS-PORT-SUB >= WS-NUM-PORTS
019300      DISPLAY '##################################################'
019400      .
019500 P320-END.
019600     EXIT.
019700
019800*   ONE PORT FOR A POWER SUPPLY, A BUS OR A LOAD - THOSE DEVICE
019900*   TYPES ARE SINGLE-PORT END POINTS ON THE WIRING GRAPH.  TWO
020000*   PORTS FOR ANYTHING ELSE (SWITCH, DIODE, DC-DC) - THOSE PASS
020100*   CURRENT THROUGH FROM ONE SIDE TO THE OTHER.  MUST STAY IN
020200*   STEP WITH PSSMRUN'S OWN P325, OR THE DESK'S PROOFREAD WILL
020300*   DISAGREE WITH THE REAL RUN.
020400 P325-PORT-COUNT-START.
020500     IF WS-DEV-TYPE = 'POWERSUPPLY'
020600         MOVE 1 TO WS-NUM-PORTS
020700     ELSE
020800       IF WS-DEV-TYPE = 'BUS'
020900           MOVE 1 TO WS-NUM-PORTS
021000       ELSE
021100         IF WS-DEV-TYPE = 'LOAD'
021200             MOVE 1 TO WS-NUM-PORTS
021300         ELSE
021400             MOVE 2 TO WS-NUM-PORTS
021500         END-IF
021600       END-IF
021700     END-IF
021800     .
021900 P325-PORT-COUNT-END.
022000     EXIT.
022100
022200*   DISPLAY ONE "#   PORT n: name" LINE.  WS-PORT-ID-LINE AND ITS
022300*   REDEFINE EXIST ONLY SO THE NAME CAN BE RIGHT-TRIMMED THE SAME
022400*   WAY WS-REGISTER IS - NO INTRINSIC FUNCTION IS USED TO DO IT.
022500 P330-SHOW-PORT-START.
022600     MOVE SPACES TO WS-PORT-ID-LINE
022700     MOVE WS-DEV-NAME TO WS-PID-NAME
022800     DISPLAY '#   PORT ' WS-PORT-SUB ': ' WS-PID-NAME
022900     .
023000 P330-SHOW-PORT-END.
023100     EXIT.
023200
023300*----------------------------------------------------------------*
023400*   P999 - ANNOUNCE THE FINAL DEVICE COUNT TO THE OPERATOR LOG    *
023500*   AND CLOSE OUT.  REACHED EITHER NORMALLY FROM MAIN-PROCEDURE   *
023600*   OR EARLY FROM P200 WHEN THE DECK COULDN'T BE OPENED AT ALL -  *
023700*   IN THE EARLY CASE WS-COUNT IS STILL ZERO, WHICH IS CORRECT.   *
023800*----------------------------------------------------------------*
023900 P999-EXIT.
024000      DISPLAY 'PSSMLSTD - DEVICES LISTED: ' WS-COUNT
024100      CLOSE DEVICE-FILE
024200      STOP RUN.
024300 END PROGRAM PSSMLSTD.
